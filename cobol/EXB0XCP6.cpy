000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP6                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Copybook for a single Transaction *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP6                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Layout of a single completed Transaction, written when   *
000320*      the matching engine fills a Buy against a Sell.  Carried *
000330*      on the STKTRAN detail record and as an element of the    *
000340*      STK-TRAN-LOG table nested inside a Stock (EXB0XCP3).     *
000350*      The field prefix is supplied by the caller via COPY ...  *
000360*      REPLACING as for EXB0XCP5.                                *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(EXB0XCP6),COMP(RSEBATCH),PROD(RSE     ):             *
000410*                                                                *
000420*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000430*   $D0= I00114 100 880613 RXSDPB  : NEW TRANSACTION LAYOUT     *
000440*   $D1= I00412 140 950830 RXSKLW  : NO CHANGE - REVIEWED FOR   *
000450*                                     Y2K DATE FIELD IMPACT,     *
000460*                                     TIME-STAMP IS X(23) TEXT,  *
000470*                                     NO WINDOWED YEAR - OK      *
000480*                                                                *
000490******************************************************************
000500*    Transaction record - field prefix supplied via REPLACING ==:FLD:==
000510     05 ==:FLD:==-TIME-STAMP        PIC X(23).
000520     05 ==:FLD:==-QUANTITY          PIC S9(9)      COMP-3.
000530     05 ==:FLD:==-PRICE             PIC S9(11)     COMP-3.
000540     05 FILLER                      PIC X(24).
