000100***************************************************************
000110*                                                                *
000120* MODULE NAME = EXB0XSDS                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch   *
000150*                     Order Matching Run - Book Save            *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XSDS                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* TRANSACTION NAME = n/a                                        *
000310*                                                                *
000320* FUNCTION =                                                    *
000330*      Writes the in-memory Stock Book (WS-STOCK-BOOK, passed by *
000340*      the caller) back out to STOCKFIL, BUYORD, SELORD and      *
000350*      STKTRAN at the end of the nightly matching run.  Called   *
000360*      once, after EXB0XWOD has produced the Stock Listing, so   *
000370*      the book on disk always reflects the day's completed      *
000380*      matching, whether or not the listing itself succeeded.    *
000400*                                                                *
000410*----------------------------------------------------------------*
000420*                                                                *
000430* ENTRY POINT = EXB0XSDS                                        *
000440*                                                                *
000450*----------------------------------------------------------------*
000460*                                                                *
000470* CHANGE ACTIVITY :                                              *
000480*                                                                *
000490*      $MOD(EXB0XSDS),COMP(RSEBATCH),PROD(RSE     ):             *
000500*                                                                *
000510*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000520*   $D0= I00116 100 880617 RXSDPB  : NEW BOOK SAVE MODULE       *
000530*   $D1= I00299 121 910801 RXSJKM  : ADDED FILE SUFFIX CHECK    *
000540*                                    BEFORE ANY FILE IS OPENED   *
000550*                                    (SAME RULE VDS ENFORCES ON   *
000560*                                    THE LOAD SIDE)               *
000570*   $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - NO      *
000580*                                    DATE ARITHMETIC IN THIS     *
000590*                                    MODULE - NO CHANGE REQUIRED *
000595*   $D2= I00519 152 020313 RXSMPD  : DR AUDIT - CONFIRMED       *
000596*                                    FILE-SUFFIX CHECK STILL    *
000597*                                    MEETS STANDARD, NO CODE    *
000598*                                    CHANGE                     *
000600*                                                                *
000610***************************************************************
000620       IDENTIFICATION DIVISION.
000630       PROGRAM-ID. EXB0XSDS.
000640       AUTHOR. D-P-BEAUMONT.
000650       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000660       DATE-WRITTEN. 06/17/88.
000670       DATE-COMPILED.
000680       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000690       ENVIRONMENT DIVISION.
000700       CONFIGURATION SECTION.
000710       SOURCE-COMPUTER. IBM-3090.
000720       OBJECT-COMPUTER. IBM-3090.
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM.
000750       INPUT-OUTPUT SECTION.
000760       FILE-CONTROL.
000770           SELECT STOCKFIL ASSIGN TO STOCKFIL
000780                  ORGANIZATION IS LINE SEQUENTIAL
000790                  FILE STATUS IS WS-STOCKFIL-STATUS.
000800           SELECT BUYORD   ASSIGN TO BUYORD
000810                  ORGANIZATION IS LINE SEQUENTIAL
000820                  FILE STATUS IS WS-BUYORD-STATUS.
000830           SELECT SELORD   ASSIGN TO SELORD
000840                  ORGANIZATION IS LINE SEQUENTIAL
000850                  FILE STATUS IS WS-SELORD-STATUS.
000860           SELECT STKTRAN  ASSIGN TO STKTRAN
000870                  ORGANIZATION IS LINE SEQUENTIAL
000880                  FILE STATUS IS WS-STKTRAN-STATUS.
000890       DATA DIVISION.
000900       FILE SECTION.
000910       FD  STOCKFIL
000920           LABEL RECORDS ARE STANDARD
000930           RECORDING MODE IS F.
000940       01  STOCKFIL-RECORD.
000950           COPY EXB0XCP4.
000960       FD  BUYORD
000970           LABEL RECORDS ARE STANDARD
000980           RECORDING MODE IS F.
000990       01  BUYORD-RECORD.
001000           03 BO-SYMBOL                PIC X(10).
001010           COPY EXB0XCP5 REPLACING ==:FLD:== BY BO.
001020       FD  SELORD
001030           LABEL RECORDS ARE STANDARD
001040           RECORDING MODE IS F.
001050       01  SELORD-RECORD.
001060           03 SO-SYMBOL                PIC X(10).
001070           COPY EXB0XCP5 REPLACING ==:FLD:== BY SO.
001080       FD  STKTRAN
001090           LABEL RECORDS ARE STANDARD
001100           RECORDING MODE IS F.
001110       01  STKTRAN-RECORD.
001120           03 ST-SYMBOL                PIC X(10).
001130           COPY EXB0XCP6 REPLACING ==:FLD:== BY ST.
001140       WORKING-STORAGE SECTION.
001150*----------------------------------------------------------------*
001160* Common defintions                                              *
001170*----------------------------------------------------------------*
001180* Run time (debug) infomation for this invocation
001190         01  WS-HEADER.
001200            03 WS-EYECATCHER            PIC X(16)
001210                                         VALUE 'EXB0XSDS------WS'.
001220            03 WS-JOBNAME               PIC X(08).
001230            03 WS-STEPNAME              PIC X(08).
001240
001250* Variables for time/date processing
001260       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
001270       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
001280           03 WS-RUN-DATE-YY            PIC 9(02).
001290           03 WS-RUN-DATE-MM            PIC 9(02).
001300           03 WS-RUN-DATE-DD            PIC 9(02).
001310       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
001320
001330* Error Message structure
001340       01  ERROR-MSG.
001350           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001360           03 FILLER                   PIC X     VALUE SPACES.
001370           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001380           03 FILLER                   PIC X(9)  VALUE ' RSEBSDS '.
001390           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001400           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001410           03 FILLER                   PIC X     VALUE SPACES.
001420           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001430       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001440           03 EM-FULL-LINE             PIC X(85).
001450
001460* Work fields
001470       01 WORKFIELDS.
001480           03 WS-STOCKFIL-STATUS       PIC X(02).
001490           03 WS-BUYORD-STATUS         PIC X(02).
001500           03 WS-SELORD-STATUS         PIC X(02).
001510           03 WS-STKTRAN-STATUS        PIC X(02).
001520           03 WS-SCAN-IDX              PIC S9(4) COMP.
001530           03 WS-SUFFIX-START          PIC S9(4) COMP.
001540           03 WS-STK-IDX               PIC S9(4) COMP.
001550           03 WS-ORD-IDX               PIC S9(4) COMP.
001560           03 WS-TRN-IDX               PIC S9(4) COMP.
001570
001580* File-name suffix check work area (Rule 8) - folded upper-case
001590* without an intrinsic FUNCTION, per shop convention.  Same idiom
001600* EXB0XVDS uses on the load side.
001610       01 WS-CASE-FOLD-TABLES.
001620           03 WS-LOWER-ALPHABET  PIC X(26)
001630                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
001640           03 WS-UPPER-ALPHABET  PIC X(26)
001650                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001660       01 WS-SUFFIX-AREA.
001670           03 WS-SUFFIX-TEXT           PIC X(4).
001680       01 WS-SUFFIX-VIEW REDEFINES WS-SUFFIX-AREA.
001690           03 WS-SUFFIX-CHAR OCCURS 4 TIMES
001700                                       PIC X(1).
001710
001720* Counters
001730       77 WS-FILENAME-LEN              PIC S9(4) COMP.
001740       77 WS-RECORDS-SAVED             PIC S9(7) COMP-3 VALUE ZERO.
001750
001760       LINKAGE SECTION.
001770       01 WS-ENGINE-COMMAREA.
001780           COPY EXB0XCP1.
001790       01 WS-STOCK-BOOK.
001800           COPY EXB0XCP3.
001810
001820******************************************************************
001830*    P R O C E D U R E S                                          *
001840******************************************************************
001850       PROCEDURE DIVISION USING WS-ENGINE-COMMAREA
001860                                 WS-STOCK-BOOK.
001870
001880*----------------------------------------------------------------*
001890       0000-MAINLINE.
001900*----------------------------------------------------------------*
001910           INITIALIZE WORKFIELDS.
001920           ACCEPT WS-RUN-DATE FROM DATE.
001930           ACCEPT WS-RUN-TIME FROM TIME.
001940           SET CA-RC-NORMAL TO TRUE.
001950
001960           EVALUATE TRUE
001970               WHEN CA-REQ-SAVE-BOOK
001980                   PERFORM 1000-SAVE-BOOK THRU 1000-EXIT
001990               WHEN OTHER
002000                   PERFORM 9000-REQUEST-NOT-RECOGNISED THRU 9000-EXIT
002010           END-EVALUATE.
002020           GOBACK.
002030
002040*----------------------------------------------------------------*
002050       1000-SAVE-BOOK.
002060*----------------------------------------------------------------*
002070* Rule 8 suffix check, then write the
002080* Stock Master, both order queues and the Transaction ledger back
002090* out of WS-STOCK-BOOK, one Stock at a time
002100           PERFORM 1100-CHECK-FILE-SUFFIX THRU 1100-EXIT.
002110           IF NOT CA-RC-NORMAL
002120               GO TO 1000-EXIT
002130           END-IF.
002140           PERFORM 1200-OPEN-BOOK-FILES THRU 1200-EXIT.
002150           IF NOT CA-RC-NORMAL
002160               GO TO 1000-EXIT
002170           END-IF.
002180           MOVE 1 TO WS-STK-IDX.
002190           PERFORM 1300-WRITE-ONE-STOCK THRU 1300-EXIT
002200               UNTIL WS-STK-IDX > WS-STOCK-COUNT.
002210           PERFORM 1700-CLOSE-BOOK-FILES THRU 1700-EXIT.
002220       1000-EXIT.
002230           EXIT.
002240
002250*----------------------------------------------------------------*
002260       1100-CHECK-FILE-SUFFIX.
002270*----------------------------------------------------------------*
002280* Rule 8 - the file name must be at least 4 characters long and
002290* the last 4 characters, folded to upper case, must read '.XML'
002300           MOVE 'N' TO CA-LS-SUFFIX-FLAG.
002310           MOVE 1 TO WS-SCAN-IDX.
002320       1110-FIND-NAME-LENGTH.
002330           IF WS-SCAN-IDX > 80
002340               GO TO 1120-LENGTH-FOUND
002350           END-IF.
002360           IF CA-LS-FILE-NAME(WS-SCAN-IDX:1) = SPACE
002370               GO TO 1120-LENGTH-FOUND
002380           END-IF.
002390           ADD 1 TO WS-SCAN-IDX.
002400           GO TO 1110-FIND-NAME-LENGTH.
002410       1120-LENGTH-FOUND.
002420           SUBTRACT 1 FROM WS-SCAN-IDX GIVING WS-FILENAME-LEN.
002430           IF WS-FILENAME-LEN < 4
002440               MOVE 'BAD FILE NAME - TOO SHORT FOR A SUFFIX'
002450                   TO CA-RETURN-MESSAGE
002460               SET CA-RC-BAD-FILE-SUFFIX TO TRUE
002470               GO TO 1100-EXIT
002480           END-IF.
002490           COMPUTE WS-SUFFIX-START = WS-FILENAME-LEN - 3.
002500           MOVE CA-LS-FILE-NAME(WS-SUFFIX-START:4) TO WS-SUFFIX-TEXT.
002510           INSPECT WS-SUFFIX-TEXT
002520               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002530           IF WS-SUFFIX-TEXT = '.XML'
002540               MOVE 'Y' TO CA-LS-SUFFIX-FLAG
002550           ELSE
002560               MOVE 'BAD FILE NAME - MUST END IN .XML'
002570                   TO CA-RETURN-MESSAGE
002580               SET CA-RC-BAD-FILE-SUFFIX TO TRUE
002590           END-IF.
002600       1100-EXIT.
002610           EXIT.
002620
002630*----------------------------------------------------------------*
002640       1200-OPEN-BOOK-FILES.
002650*----------------------------------------------------------------*
002660* The whole book is rewritten from scratch every save - OUTPUT,
002670* not EXTEND, since WS-STOCK-BOOK already holds the day's complete
002680* and final position for every Stock
002690           OPEN OUTPUT STOCKFIL BUYORD SELORD STKTRAN.
002700           IF WS-STOCKFIL-STATUS NOT = '00'
002710               MOVE ' UNABLE TO OPEN STOCKFIL' TO EM-DETAIL
002720               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002730               MOVE 'UNABLE TO OPEN STOCK MASTER FILE'
002740                   TO CA-RETURN-MESSAGE
002750               SET CA-RC-BOOK-INVALID TO TRUE
002760           END-IF.
002770       1200-EXIT.
002780           EXIT.
002790
002800*----------------------------------------------------------------*
002810       1300-WRITE-ONE-STOCK.
002820*----------------------------------------------------------------*
002830           MOVE WS-STOCK-TABLE(WS-STK-IDX) TO STOCKFIL-RECORD.
002840           WRITE STOCKFIL-RECORD.
002850           ADD 1 TO WS-RECORDS-SAVED.
002860           MOVE 1 TO WS-ORD-IDX.
002870           PERFORM 1400-WRITE-ONE-BUY-ORDER THRU 1400-EXIT
002880               UNTIL WS-ORD-IDX > STK-BUY-COUNT(WS-STK-IDX).
002890           MOVE 1 TO WS-ORD-IDX.
002900           PERFORM 1500-WRITE-ONE-SELL-ORDER THRU 1500-EXIT
002910               UNTIL WS-ORD-IDX > STK-SELL-COUNT(WS-STK-IDX).
002920           MOVE 1 TO WS-TRN-IDX.
002930           PERFORM 1600-WRITE-ONE-TRANSACTION THRU 1600-EXIT
002940               UNTIL WS-TRN-IDX > STK-TRAN-COUNT(WS-STK-IDX).
002950           ADD 1 TO WS-STK-IDX.
002960       1300-EXIT.
002970           EXIT.
002980
002990*----------------------------------------------------------------*
003000       1400-WRITE-ONE-BUY-ORDER.
003010*----------------------------------------------------------------*
003020           MOVE STK-SYMBOL(WS-STK-IDX)          TO BO-SYMBOL.
003030           MOVE BUY-ORD-TIME-STAMP(WS-STK-IDX, WS-ORD-IDX)
003040               TO BO-TIME-STAMP.
003050           MOVE BUY-ORD-DIRECTION(WS-STK-IDX, WS-ORD-IDX)
003060               TO BO-DIRECTION.
003070           MOVE BUY-ORD-TYPE(WS-STK-IDX, WS-ORD-IDX)
003080               TO BO-TYPE.
003090           MOVE BUY-ORD-QUANTITY(WS-STK-IDX, WS-ORD-IDX)
003100               TO BO-QUANTITY.
003110           MOVE BUY-ORD-LIMIT-PRICE(WS-STK-IDX, WS-ORD-IDX)
003120               TO BO-LIMIT-PRICE.
003130           WRITE BUYORD-RECORD.
003140           ADD 1 TO WS-RECORDS-SAVED.
003150           ADD 1 TO WS-ORD-IDX.
003160       1400-EXIT.
003170           EXIT.
003180
003190*----------------------------------------------------------------*
003200       1500-WRITE-ONE-SELL-ORDER.
003210*----------------------------------------------------------------*
003220           MOVE STK-SYMBOL(WS-STK-IDX)          TO SO-SYMBOL.
003230           MOVE SEL-ORD-TIME-STAMP(WS-STK-IDX, WS-ORD-IDX)
003240               TO SO-TIME-STAMP.
003250           MOVE SEL-ORD-DIRECTION(WS-STK-IDX, WS-ORD-IDX)
003260               TO SO-DIRECTION.
003270           MOVE SEL-ORD-TYPE(WS-STK-IDX, WS-ORD-IDX)
003280               TO SO-TYPE.
003290           MOVE SEL-ORD-QUANTITY(WS-STK-IDX, WS-ORD-IDX)
003300               TO SO-QUANTITY.
003310           MOVE SEL-ORD-LIMIT-PRICE(WS-STK-IDX, WS-ORD-IDX)
003320               TO SO-LIMIT-PRICE.
003330           WRITE SELORD-RECORD.
003340           ADD 1 TO WS-RECORDS-SAVED.
003350           ADD 1 TO WS-ORD-IDX.
003360       1500-EXIT.
003370           EXIT.
003380
003390*----------------------------------------------------------------*
003400       1600-WRITE-ONE-TRANSACTION.
003410*----------------------------------------------------------------*
003420           MOVE STK-SYMBOL(WS-STK-IDX)          TO ST-SYMBOL.
003430           MOVE TRAN-TIME-STAMP(WS-STK-IDX, WS-TRN-IDX)
003440               TO ST-TIME-STAMP.
003450           MOVE TRAN-QUANTITY(WS-STK-IDX, WS-TRN-IDX)
003460               TO ST-QUANTITY.
003470           MOVE TRAN-PRICE(WS-STK-IDX, WS-TRN-IDX)
003480               TO ST-PRICE.
003490           WRITE STKTRAN-RECORD.
003500           ADD 1 TO WS-RECORDS-SAVED.
003510           ADD 1 TO WS-TRN-IDX.
003520       1600-EXIT.
003530           EXIT.
003540
003550*----------------------------------------------------------------*
003560       1700-CLOSE-BOOK-FILES.
003570*----------------------------------------------------------------*
003580           CLOSE STOCKFIL BUYORD SELORD STKTRAN.
003590       1700-EXIT.
003600           EXIT.
003610
003620*----------------------------------------------------------------*
003630       9000-REQUEST-NOT-RECOGNISED.
003640*----------------------------------------------------------------*
003650           MOVE CA-REQUEST-ID TO EM-REQUEST-ID.
003660           MOVE ' UNKNOWN REQUEST ID RECEIVED' TO EM-DETAIL.
003670           PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT.
003680       9000-EXIT.
003690           EXIT.
003700
003710*================================================================*
003720* Procedure to write error message to the batch job log.        *
003730*================================================================*
003740       9999-WRITE-ERROR-MESSAGE.
003750           MOVE WS-RUN-DATE TO EM-DATE.
003760           MOVE WS-RUN-TIME TO EM-TIME.
003770           DISPLAY 'EXB0XSDS-ERROR: ' EM-FULL-LINE.
003780       9999-EXIT.
003790           EXIT.
