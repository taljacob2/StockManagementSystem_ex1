000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP3                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - the in-memory Stock Book          *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP3                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      WS-STOCK-BOOK is the whole trading book held in working  *
000320*      storage for the duration of the nightly matching run.    *
000330*      Every Stock loaded off STOCKFIL occupies one entry of    *
000340*      WS-STOCK-TABLE, and carries its own awaiting Buy queue,  *
000350*      awaiting Sell queue, and completed-Transaction ledger as *
000360*      nested OCCURS tables.  The book is built once at the     *
000370*      start of the run (EXB0XVDS), searched and updated for    *
000380*      every arriving Order (EXB0XODE/EXB0XSOD/EXB0XSSM), and   *
000390*      written back out at end of run (EXB0XSDS).  No VSAM or   *
000400*      IMS structure backs the book itself - the whole thing    *
000410*      lives in memory the way the old on-line commarea did.    *
000420*----------------------------------------------------------------*
000430*                                                                *
000440* CHANGE ACTIVITY :                                              *
000450*      $SEG(EXB0XCP3),COMP(RSEBATCH),PROD(RSE     ):             *
000460*                                                                *
000470*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000480*   $D0= I00114 100 880613 RXSDPB  : NEW BOOK TABLE, 100 STOCKS *
000490*   $D1= I00201 110 890905 RXSDPB  : RAISED STOCK LIMIT TO 200  *
000500*   $D2= I00366 135 940111 RXSTLH  : RAISED BUY/SELL Q TO 50,   *
000510*                                     TRAN LOG TO 100 ENTRIES    *
000520*                                                                *
000530******************************************************************
000540*    The Stock Book - one entry per Stock, indexed by STK-IDX
000550     03 WS-STOCK-COUNT              PIC S9(4)      COMP.
000560     03 WS-STOCK-TABLE OCCURS 200 TIMES
000570              INDEXED BY STK-IDX.
000580        COPY EXB0XCP4.
000590*       ---- awaiting Buy queue for this Stock -----------------
000600        05 STK-BUY-COUNT            PIC S9(4)      COMP.
000610        05 STK-BUY-QUEUE OCCURS 50 TIMES
000620              INDEXED BY BUY-IDX.
000630           COPY EXB0XCP5 REPLACING ==:FLD:== BY BUY-ORD.
000640*       ---- awaiting Sell queue for this Stock ----------------
000650        05 STK-SELL-COUNT           PIC S9(4)      COMP.
000660        05 STK-SELL-QUEUE OCCURS 50 TIMES
000670              INDEXED BY SEL-IDX.
000680           COPY EXB0XCP5 REPLACING ==:FLD:== BY SEL-ORD.
000690*       ---- completed Transaction ledger for this Stock -------
000700        05 STK-TRAN-COUNT           PIC S9(4)      COMP.
000710        05 STK-TRAN-LOG OCCURS 100 TIMES
000720              INDEXED BY TRN-IDX.
000730           COPY EXB0XCP6 REPLACING ==:FLD:== BY TRAN.
