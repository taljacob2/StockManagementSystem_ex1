000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP8                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Matching Pass Working Response    *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP8                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Working-storage only (never on a CALL boundary).  Holds  *
000320*      the outcome of one arrived Order's matching pass -       *
000330*      how many Transactions were made, whether the arrived     *
000340*      Order was fully filled or has to stay on its queue, and  *
000350*      whether the opposite queue's head Order was consumed or  *
000360*      only shrunk.                                              *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(EXB0XCP8),COMP(RSEBATCH),PROD(RSE     ):             *
000410*                                                                *
000420*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000430*   $D0= I00360 132 930615 RXSTLH  : NEW MATCH-PASS WORK AREA   *
000440*   $D1= I00401 138 941003 RXSKLW  : ADDED TRANSACTION-MADE     *
000450*                                     COUNTER FOR EXB0XWOD TOTALS*
000460*                                                                *
000470******************************************************************
000480*    Matching pass response - result of one arrived Order's pass
000490     03 WS-MTS-TRANSACTIONS-MADE    PIC S9(4)      COMP.
000500     03 WS-MTS-ARRIVED-FILLED-SW    PIC X(01).
000510        88 WS-MTS-ARRIVED-FULLY-FILLED  VALUE 'Y'.
000520        88 WS-MTS-ARRIVED-PARTIAL       VALUE 'N'.
000530     03 WS-MTS-OPPOSITE-REMOVED-SW  PIC X(01).
000540        88 WS-MTS-OPPOSITE-REMOVED      VALUE 'Y'.
000550        88 WS-MTS-OPPOSITE-SHRUNK       VALUE 'N'.
000560     03 WS-MTS-LAST-TRADED-PRICE    PIC S9(11)     COMP-3.
000570     03 WS-MTS-STATUS-VIEW REDEFINES WS-MTS-ARRIVED-FILLED-SW.
000580        05 WS-MTS-STATUS-CODE       PIC X(01).
