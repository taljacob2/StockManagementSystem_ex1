000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP4                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Copybook for a single Stock       *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP4                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Layout of a single Stock as carried in the Stock Master  *
000320*      file (STOCKFIL) and as an element of the in-memory book  *
000330*      table WS-STOCK-TABLE (see EXB0XCP3).  Identical to the   *
000340*      structure defined in EXB0XCP3's WS-STOCK-TABLE entry     *
000350*      but without the OCCURS.                                  *
000360*----------------------------------------------------------------*
000370*                                                                *
000380* CHANGE ACTIVITY :                                              *
000390*      $SEG(EXB0XCP4),COMP(RSEBATCH),PROD(RSE     ):             *
000400*                                                                *
000410*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000420*   $D0= I00114 100 880613 RXSDPB  : NEW STOCK RECORD LAYOUT    *
000430*   $D1= I00298 120 910704 RXSJKM  : WIDEN COMPANY NAME TO 40   *
000440*                                                                *
000450******************************************************************
000460*    Stock Master record
000470     03 STK-SYMBOL               PIC X(10).
000480     03 STK-COMPANY-NAME         PIC X(40).
000490     03 STK-PRICE                PIC S9(11)     COMP-3.
000500     03 FILLER                   PIC X(09).
