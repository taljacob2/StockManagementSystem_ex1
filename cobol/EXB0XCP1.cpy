000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP1                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Engine Commarea (top level)       *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP1                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      This is the LINKAGE SECTION area every EXB0X module      *
000320*      receives on its USING clause.  CA-REQUEST-ID says what   *
000330*      the caller wants done; CA-RETURN-CODE/CA-RETURN-MESSAGE  *
000340*      say how it went; CA-REQUEST-AREA carries the fields for  *
000350*      that particular request, viewed through whichever of the *
000360*      three REDEFINES below fits CA-REQUEST-ID.  Modelled on   *
000370*      the old on-line commarea, kept for this batch suite so   *
000380*      the calling convention between EXB0XCMN and its called   *
000390*      modules did not have to change when CICS was dropped.    *
000400*----------------------------------------------------------------*
000410*                                                                *
000420* CHANGE ACTIVITY :                                              *
000430*      $SEG(EXB0XCP1),COMP(RSEBATCH),PROD(RSE     ):             *
000440*                                                                *
000450*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000460*   $D0= I00113 100 880610 RXSDPB  : NEW ENGINE COMMAREA        *
000470*   $D1= I00360 132 930615 RXSTLH  : ADDED LOOKUP-REQUEST VIEW  *
000480*                                     FOR STOCK-BY-SYMBOL LOOKUP *
000490*   $D2= I00401 138 941003 RXSKLW  : ADDED VALIDATE-BOOK CODE   *
000500*                                     FOR DUPLICATE-STOCK CHECK  *
000510*                                                                *
000520******************************************************************
000530*    Engine commarea - passed CALL ... USING on every EXB0X CALL
000540     03 CA-REQUEST-ID               PIC X(08).
000550        88 CA-REQ-LOAD-BOOK             VALUE 'LOADBOOK'.
000560        88 CA-REQ-SAVE-BOOK             VALUE 'SAVEBOOK'.
000570        88 CA-REQ-LOOKUP-STOCK          VALUE 'LOOKUPST'.
000580        88 CA-REQ-VALIDATE-BOOK         VALUE 'VALIDATE'.
000590     03 CA-RETURN-CODE              PIC S9(4)      COMP.
000600        88 CA-RC-NORMAL                 VALUE 0.
000610        88 CA-RC-STOCK-NOT-FOUND        VALUE 4.
000620        88 CA-RC-BOOK-INVALID           VALUE 8.
000630        88 CA-RC-BAD-FILE-SUFFIX        VALUE 12.
000640     03 CA-RETURN-MESSAGE           PIC X(60).
000650     03 CA-REQUEST-AREA             PIC X(400).
000660     03 CA-LOAD-SAVE-REQUEST REDEFINES CA-REQUEST-AREA.
000670        05 CA-LS-FILE-NAME          PIC X(80).
000680        05 CA-LS-SUFFIX-FLAG        PIC X(01).
000690           88 CA-LS-SUFFIX-VALID        VALUE 'Y'.
000700           88 CA-LS-SUFFIX-INVALID      VALUE 'N'.
000710        05 FILLER                   PIC X(319).
000720     03 CA-LOOKUP-REQUEST REDEFINES CA-REQUEST-AREA.
000730        05 CA-LU-SYMBOL             PIC X(10).
000740        05 CA-LU-FOUND-INDEX        PIC S9(4)      COMP.
000750        05 FILLER                   PIC X(388).
