000100***************************************************************
000110*                                                                *
000120* MODULE NAME = EXB0XWOD                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch   *
000150*                     Order Matching Run - Stock Listing        *
000160*                     Report Writer                              *
000170*                                                                *
000180*  @BANNER_START                                                *
000190*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000200*                                                                *
000210*  RXS-1140              EXB0XWOD                               *
000220*                                                                *
000230*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000240*                                                                *
000250*  RSE BATCH SUITE                                              *
000260*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000270*  @BANNER_END                                                  *
000280*                                                                *
000290* STATUS = 4.2.0                                                *
000300*                                                                *
000310* TRANSACTION NAME = n/a                                        *
000320*                                                                *
000330* FUNCTION =                                                    *
000340*      REPORTS - the end-of-run Stock Listing (STKLIST).  One   *
000350*      title/body/control-total group per Stock per section:    *
000360*      Transactions Made, Awaiting Buy Orders, Awaiting Sell     *
000370*      Orders.  Called once by EXB0XCMN after the whole day's    *
000380*      arrivals have been matched and before the book is saved.  *
000390*      The control total for a section is [Total Period =        *
000400*      sum(QUANTITY * PRICE)] over that section's collection -   *
000410*      no cross-Stock grand total is produced.  We hold no Stock *
000420*      Book state of our own - it all lives in WS-STOCK-BOOK,    *
000430*      passed through on the CALL.                                *
000440*                                                                *
000450*----------------------------------------------------------------*
000460*                                                                *
000470* ENTRY POINT = EXB0XWOD                                        *
000480*                                                                *
000490*----------------------------------------------------------------*
000500*                                                                *
000510* CHANGE ACTIVITY :                                              *
000520*                                                                *
000530*      $MOD(EXB0XWOD),COMP(RSEBATCH),PROD(RSE     ):             *
000540*                                                                *
000550*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000560*   $D0= I00378 134 940520 RXSTLH  : NEW STOCK LISTING REPORT -  *
000570*                                    REPLACES THE OLD DFH0XWOD     *
000580*                                    OUTBOUND WEB SERVICE STUB,    *
000590*                                    WHICH DISPATCHED ORDERS TO A  *
000600*                                    REMOTE SERVICE AND HAD NO     *
000610*                                    REPORTING FUNCTION AT ALL     *
000620*   $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - NO      *
000630*                                    DATE ARITHMETIC IN THIS       *
000640*                                    MODULE - NO CHANGE REQUIRED   *
000645*   $D1= I00515 152 020312 RXSMPD  : ADDED WS-STOCKS-           *
000646*                                    LISTED RUN COUNTER,        *
000647*                                    ONE PER 2000-LIST-         *
000648*                                    ONE-STOCK CALL             *
000650*                                                                *
000660***************************************************************
000670       IDENTIFICATION DIVISION.
000680       PROGRAM-ID. EXB0XWOD.
000690       AUTHOR. D-P-BEAUMONT.
000700       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000710       DATE-WRITTEN. 06/16/88.
000720       DATE-COMPILED.
000730       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000740       ENVIRONMENT DIVISION.
000750       CONFIGURATION SECTION.
000760       SOURCE-COMPUTER. IBM-3090.
000770       OBJECT-COMPUTER. IBM-3090.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM.
000800       INPUT-OUTPUT SECTION.
000810       FILE-CONTROL.
000820           SELECT STKLIST   ASSIGN TO STKLIST
000830                  ORGANIZATION IS LINE SEQUENTIAL
000840                  FILE STATUS IS WS-STKLIST-STATUS.
000850       DATA DIVISION.
000860       FILE SECTION.
000870       FD  STKLIST
000880           LABEL RECORDS ARE STANDARD
000890           RECORDING MODE IS F.
000900       01  STKLIST-RECORD               PIC X(132).
000910       WORKING-STORAGE SECTION.
000920*----------------------------------------------------------------*
000930* Common defintions                                              *
000940*----------------------------------------------------------------*
000950* Run time (debug) infomation for this invocation
000960         01  WS-HEADER.
000970            03 WS-EYECATCHER            PIC X(16)
000980                                         VALUE 'EXB0XWOD------WS'.
000990            03 WS-JOBNAME               PIC X(08).
001000            03 WS-STEPNAME              PIC X(08).
001010
001020* Variables for time/date processing
001030       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
001040       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
001050           03 WS-RUN-DATE-YY            PIC 9(02).
001060           03 WS-RUN-DATE-MM            PIC 9(02).
001070           03 WS-RUN-DATE-DD            PIC 9(02).
001080       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
001090
001100* Error Message structure
001110       01  ERROR-MSG.
001120           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001130           03 FILLER                   PIC X     VALUE SPACES.
001140           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001150           03 FILLER                   PIC X(9)  VALUE ' RSEBWOD '.
001160           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001170           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001180           03 FILLER                   PIC X     VALUE SPACES.
001190           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001200       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001210           03 EM-FULL-LINE             PIC X(85).
001220
001230* Print-line work area - one field set services every section
001240       01 WS-PRINT-LINE.
001250           COPY EXB0XCP9.
001260
001270* Work fields
001280       01 WORKFIELDS.
001290           03 WS-STK-IDX               PIC S9(4) COMP.
001300           03 WS-ORD-IDX               PIC S9(4) COMP.
001310           03 WS-TRN-IDX               PIC S9(4) COMP.
001320           03 WS-SECTION-COUNT         PIC S9(4) COMP.
001330           03 WS-STKLIST-STATUS        PIC X(02).
001340           03 WS-SECTION-NAME          PIC X(30).
001350           03 WS-PERIOD-TOTAL          PIC S9(15) COMP-3.
001360
001362* Run counter - see $D1 change activity above
001364       77 WS-STOCKS-LISTED          PIC S9(7) COMP-3 VALUE ZERO.
001366
001370       LINKAGE SECTION.
001380       01 WS-ENGINE-COMMAREA.
001390           COPY EXB0XCP1.
001400       01 WS-STOCK-BOOK.
001410           COPY EXB0XCP3.
001420
001430******************************************************************
001440*    P R O C E D U R E S                                          *
001450******************************************************************
001460       PROCEDURE DIVISION USING WS-ENGINE-COMMAREA
001470                                 WS-STOCK-BOOK.
001480
001490*----------------------------------------------------------------*
001500       0000-MAINLINE.
001510*----------------------------------------------------------------*
001520           INITIALIZE WORKFIELDS.
001530           ACCEPT WS-RUN-DATE FROM DATE.
001540           ACCEPT WS-RUN-TIME FROM TIME.
001550           PERFORM 1000-OPEN-LISTING-FILE THRU 1000-EXIT.
001560           MOVE 1 TO WS-STK-IDX.
001570           PERFORM 2000-LIST-ONE-STOCK THRU 2000-EXIT
001580               UNTIL WS-STK-IDX > WS-STOCK-COUNT.
001590           PERFORM 8000-CLOSE-LISTING-FILE THRU 8000-EXIT.
001600           GOBACK.
001610
001620*----------------------------------------------------------------*
001630       1000-OPEN-LISTING-FILE.
001640*----------------------------------------------------------------*
001650           OPEN OUTPUT STKLIST.
001660           IF WS-STKLIST-STATUS NOT = '00'
001670               MOVE ' UNABLE TO OPEN STKLIST' TO EM-DETAIL
001680               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
001690           END-IF.
001700       1000-EXIT.
001710           EXIT.
001720
001730*----------------------------------------------------------------*
001740       2000-LIST-ONE-STOCK.
001750*----------------------------------------------------------------*
001760* One title/body/total group per section, per Stock: Transactions
001770* Made, Awaiting Buy Orders, Awaiting Sell Orders.  Three separate
001780* PERFORMs below, one per section, rather than a single WRITE, so
001790* an empty section still gets its title line and zero total.
001800           PERFORM 3000-LIST-TRANSACTIONS-MADE THRU 3000-EXIT.
001810           PERFORM 4000-LIST-AWAITING-BUY THRU 4000-EXIT.
001820           PERFORM 5000-LIST-AWAITING-SELL THRU 5000-EXIT.
001825           ADD 1 TO WS-STOCKS-LISTED.
001830           ADD 1 TO WS-STK-IDX.
001840       2000-EXIT.
001850           EXIT.
001860
001870*----------------------------------------------------------------*
001880       3000-LIST-TRANSACTIONS-MADE.
001890*----------------------------------------------------------------*
001900* Section 1 - the completed Transaction ledger for this Stock,
001910* already held most-recent-first (Rule 2's addFirst insert), so
001920* the body is written in that same order, no re-sort here.
001930           MOVE 'TRANSACTIONS MADE' TO WS-SECTION-NAME.
001940           PERFORM 6000-WRITE-TITLE-LINE THRU 6000-EXIT.
001950           MOVE ZERO TO WS-PERIOD-TOTAL.
001960           MOVE STK-TRAN-COUNT(WS-STK-IDX) TO WS-SECTION-COUNT.
001970           IF WS-SECTION-COUNT = ZERO
001980               PERFORM 7000-WRITE-NONE-LINE THRU 7000-EXIT
001990           ELSE
002000               MOVE 1 TO WS-TRN-IDX
002010               PERFORM 3100-LIST-ONE-TRANSACTION THRU 3100-EXIT
002020                   UNTIL WS-TRN-IDX > WS-SECTION-COUNT
002030           END-IF.
002040           PERFORM 6500-WRITE-TOTAL-LINE THRU 6500-EXIT.
002050       3000-EXIT.
002060           EXIT.
002070
002080*----------------------------------------------------------------*
002090       3100-LIST-ONE-TRANSACTION.
002100*----------------------------------------------------------------*
002110           MOVE SPACES TO WS-PRINT-LINE.
002120           MOVE TRAN-TIME-STAMP(WS-STK-IDX, WS-TRN-IDX)
002130               TO RPT-DTL-TIME-STAMP.
002140           MOVE TRAN-QUANTITY(WS-STK-IDX, WS-TRN-IDX)
002150               TO RPT-DTL-QUANTITY.
002160           MOVE TRAN-PRICE(WS-STK-IDX, WS-TRN-IDX)
002170               TO RPT-DTL-PRICE.
002180           WRITE STKLIST-RECORD FROM RPT-DETAIL-LINE
002190               AFTER ADVANCING 1 LINE.
002200           COMPUTE WS-PERIOD-TOTAL = WS-PERIOD-TOTAL +
002210               (TRAN-QUANTITY(WS-STK-IDX, WS-TRN-IDX) *
002220                TRAN-PRICE(WS-STK-IDX, WS-TRN-IDX)).
002230           ADD 1 TO WS-TRN-IDX.
002240       3100-EXIT.
002250           EXIT.
002260
002270*----------------------------------------------------------------*
002280       4000-LIST-AWAITING-BUY.
002290*----------------------------------------------------------------*
002300* Section 2 - the awaiting Buy queue for this Stock, held in
002310* Rule "Order queue ordering" sort order (highest price first,
002320* then earliest TIME-STAMP, then newest wins ties) by EXB0XSOD's
002330* own sorted-add, so again no re-sort is done here.
002340           MOVE 'AWAITING BUY ORDERS' TO WS-SECTION-NAME.
002350           PERFORM 6000-WRITE-TITLE-LINE THRU 6000-EXIT.
002360           MOVE ZERO TO WS-PERIOD-TOTAL.
002370           MOVE STK-BUY-COUNT(WS-STK-IDX) TO WS-SECTION-COUNT.
002380           IF WS-SECTION-COUNT = ZERO
002390               PERFORM 7000-WRITE-NONE-LINE THRU 7000-EXIT
002400           ELSE
002410               MOVE 1 TO WS-ORD-IDX
002420               PERFORM 4100-LIST-ONE-BUY-ORDER THRU 4100-EXIT
002430                   UNTIL WS-ORD-IDX > WS-SECTION-COUNT
002440           END-IF.
002450           PERFORM 6500-WRITE-TOTAL-LINE THRU 6500-EXIT.
002460       4000-EXIT.
002470           EXIT.
002480
002490*----------------------------------------------------------------*
002500       4100-LIST-ONE-BUY-ORDER.
002510*----------------------------------------------------------------*
002520           MOVE SPACES TO WS-PRINT-LINE.
002530           MOVE BUY-ORD-TIME-STAMP(WS-STK-IDX, WS-ORD-IDX)
002540               TO RPT-DTL-TIME-STAMP.
002550           MOVE BUY-ORD-QUANTITY(WS-STK-IDX, WS-ORD-IDX)
002560               TO RPT-DTL-QUANTITY.
002570           MOVE BUY-ORD-LIMIT-PRICE(WS-STK-IDX, WS-ORD-IDX)
002580               TO RPT-DTL-PRICE.
002590           WRITE STKLIST-RECORD FROM RPT-DETAIL-LINE
002600               AFTER ADVANCING 1 LINE.
002610           COMPUTE WS-PERIOD-TOTAL = WS-PERIOD-TOTAL +
002620               (BUY-ORD-QUANTITY(WS-STK-IDX, WS-ORD-IDX) *
002630                BUY-ORD-LIMIT-PRICE(WS-STK-IDX, WS-ORD-IDX)).
002640           ADD 1 TO WS-ORD-IDX.
002650       4100-EXIT.
002660           EXIT.
002670
002680*----------------------------------------------------------------*
002690       5000-LIST-AWAITING-SELL.
002700*----------------------------------------------------------------*
002710* Section 3 - mirror of 4000 against the awaiting Sell queue
002720* (lowest price first, then earliest TIME-STAMP)
002730           MOVE 'AWAITING SELL ORDERS' TO WS-SECTION-NAME.
002740           PERFORM 6000-WRITE-TITLE-LINE THRU 6000-EXIT.
002750           MOVE ZERO TO WS-PERIOD-TOTAL.
002760           MOVE STK-SELL-COUNT(WS-STK-IDX) TO WS-SECTION-COUNT.
002770           IF WS-SECTION-COUNT = ZERO
002780               PERFORM 7000-WRITE-NONE-LINE THRU 7000-EXIT
002790           ELSE
002800               MOVE 1 TO WS-ORD-IDX
002810               PERFORM 5100-LIST-ONE-SELL-ORDER THRU 5100-EXIT
002820                   UNTIL WS-ORD-IDX > WS-SECTION-COUNT
002830           END-IF.
002840           PERFORM 6500-WRITE-TOTAL-LINE THRU 6500-EXIT.
002850       5000-EXIT.
002860           EXIT.
002870
002880*----------------------------------------------------------------*
002890       5100-LIST-ONE-SELL-ORDER.
002900*----------------------------------------------------------------*
002910           MOVE SPACES TO WS-PRINT-LINE.
002920           MOVE SEL-ORD-TIME-STAMP(WS-STK-IDX, WS-ORD-IDX)
002930               TO RPT-DTL-TIME-STAMP.
002940           MOVE SEL-ORD-QUANTITY(WS-STK-IDX, WS-ORD-IDX)
002950               TO RPT-DTL-QUANTITY.
002960           MOVE SEL-ORD-LIMIT-PRICE(WS-STK-IDX, WS-ORD-IDX)
002970               TO RPT-DTL-PRICE.
002980           WRITE STKLIST-RECORD FROM RPT-DETAIL-LINE
002990               AFTER ADVANCING 1 LINE.
003000           COMPUTE WS-PERIOD-TOTAL = WS-PERIOD-TOTAL +
003010               (SEL-ORD-QUANTITY(WS-STK-IDX, WS-ORD-IDX) *
003020                SEL-ORD-LIMIT-PRICE(WS-STK-IDX, WS-ORD-IDX)).
003030           ADD 1 TO WS-ORD-IDX.
003040       5100-EXIT.
003050           EXIT.
003060
003070*----------------------------------------------------------------*
003080       6000-WRITE-TITLE-LINE.
003090*----------------------------------------------------------------*
003100* New page per section per Stock - one Stock's three sections
003110* never straddle a page break with another Stock's
003120           MOVE SPACES TO WS-PRINT-LINE.
003130           MOVE STK-SYMBOL(WS-STK-IDX) TO RPT-TITLE-SYMBOL.
003140           MOVE STK-COMPANY-NAME(WS-STK-IDX) TO RPT-TITLE-COMPANY-NAME.
003150           MOVE WS-SECTION-NAME TO RPT-TITLE-SECTION-NAME.
003160           WRITE STKLIST-RECORD FROM RPT-TITLE-LINE
003170               AFTER ADVANCING C01.
003180       6000-EXIT.
003190           EXIT.
003200
003210*----------------------------------------------------------------*
003220       6500-WRITE-TOTAL-LINE.
003230*----------------------------------------------------------------*
003240* Rule "REPORTS" control total - [TOTAL FOR <section> PERIOD =
003250* sum(QUANTITY * PRICE)] - a control-break total struck once the
003260* section's body is exhausted, not accumulated across Stocks
003270           MOVE SPACES TO WS-PRINT-LINE.
003280           MOVE WS-SECTION-NAME TO RPT-TOT-SECTION-NAME.
003290           MOVE WS-PERIOD-TOTAL TO RPT-TOT-PERIOD-AMOUNT.
003300           WRITE STKLIST-RECORD FROM RPT-TOTAL-LINE
003310               AFTER ADVANCING 2 LINES.
003320       6500-EXIT.
003330           EXIT.
003340
003350*----------------------------------------------------------------*
003360       7000-WRITE-NONE-LINE.
003370*----------------------------------------------------------------*
003380           MOVE SPACES TO WS-PRINT-LINE.
003390           WRITE STKLIST-RECORD FROM RPT-NONE-LINE
003400               AFTER ADVANCING 1 LINE.
003410       7000-EXIT.
003420           EXIT.
003430
003440*----------------------------------------------------------------*
003450       8000-CLOSE-LISTING-FILE.
003460*----------------------------------------------------------------*
003470           CLOSE STKLIST.
003480       8000-EXIT.
003490           EXIT.
003500
003510*================================================================*
003520* Procedure to write error message to the batch job log.        *
003530*================================================================*
003540       9999-WRITE-ERROR-MESSAGE.
003550           MOVE WS-RUN-DATE TO EM-DATE.
003560           MOVE WS-RUN-TIME TO EM-TIME.
003570           DISPLAY EM-FULL-LINE UPON CONSOLE.
003580       9999-EXIT.
003590           EXIT.
