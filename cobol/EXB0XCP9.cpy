000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP9                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Stock Listing print-line layout   *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP9                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Print-line layout for STKLIST, the end-of-run Stock      *
000320*      Listing produced by EXB0XWOD.  One title line and one    *
000330*      control-total line per Stock per section (Transactions   *
000340*      Made, Awaiting Buy Orders, Awaiting Sell Orders), with a  *
000350*      detail line for each Order or Transaction in the         *
000360*      section, or a NONE line when the section is empty.       *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(EXB0XCP9),COMP(RSEBATCH),PROD(RSE     ):             *
000410*                                                                *
000420*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000430*   $D0= I00378 134 940520 RXSTLH  : NEW STOCK LISTING LAYOUT   *
000440*   $D1= I00379 134 940523 RXSTLH  : DETAIL/TOTAL LINE FILLER   *
000450*                                    WIDTHS DID NOT SUM TO 132 -  *
000460*                                    OFF BY 10 AND 1 BYTES,       *
000470*                                    FOUND IN COMPILE CHECKOUT    *
000480*                                                                *
000490******************************************************************
000500*    Stock Listing print line - 132 byte report line
000510     03 RPT-TITLE-LINE.
000520        05 RPT-TITLE-SYMBOL         PIC X(10).
000530        05 FILLER                   PIC X(02)      VALUE SPACES.
000540        05 RPT-TITLE-COMPANY-NAME   PIC X(40).
000550        05 FILLER                   PIC X(02)      VALUE SPACES.
000560        05 RPT-TITLE-SECTION-NAME   PIC X(30).
000570        05 FILLER                   PIC X(48)      VALUE SPACES.
000580     03 RPT-DETAIL-LINE REDEFINES RPT-TITLE-LINE.
000590        05 FILLER                   PIC X(04)      VALUE SPACES.
000600        05 RPT-DTL-TIME-STAMP       PIC X(23).
000610        05 FILLER                   PIC X(02)      VALUE SPACES.
000620        05 RPT-DTL-QUANTITY         PIC ZZZ,ZZZ,ZZ9.
000630        05 FILLER                   PIC X(02)      VALUE SPACES.
000640        05 RPT-DTL-PRICE            PIC ZZZ,ZZZ,ZZ9.
000650        05 FILLER                   PIC X(79)      VALUE SPACES.
000660     03 RPT-NONE-LINE REDEFINES RPT-TITLE-LINE.
000670        05 FILLER                   PIC X(04)      VALUE SPACES.
000680        05 RPT-NONE-TEXT            PIC X(20)      VALUE
000690              'NONE'.
000700        05 FILLER                   PIC X(108)     VALUE SPACES.
000710     03 RPT-TOTAL-LINE REDEFINES RPT-TITLE-LINE.
000720        05 FILLER                   PIC X(04)      VALUE SPACES.
000730        05 RPT-TOT-LEGEND           PIC X(11)      VALUE
000740              '[TOTAL FOR '.
000750        05 RPT-TOT-SECTION-NAME     PIC X(30).
000760        05 RPT-TOT-PERIOD-LEGEND    PIC X(10)      VALUE
000770              ' PERIOD = '.
000780        05 RPT-TOT-PERIOD-AMOUNT    PIC ZZZ,ZZZ,ZZZ,ZZ9.
000790        05 FILLER                   PIC X(01)      VALUE ']'.
000800        05 FILLER                   PIC X(61)      VALUE SPACES.
