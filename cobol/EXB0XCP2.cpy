000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP2                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Dispatch/Stock-Manager Commarea   *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP2                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Second-level commarea passed by EXB0XCMN to EXB0XODE     *
000320*      (to run the matching engine against one arrived Order),  *
000330*      by EXB0XODE to EXB0XSOD (to sorted-add an Order onto a   *
000340*      queue, addFirst a Transaction, or reprice a MKT Order),  *
000350*      and by EXB0XODE to EXB0XSSM (to post a new last-traded   *
000360*      price back onto the Stock when a Transaction is made).   *
000370*      CA-DS-FUNCTION-CODE selects which of the REDEFINES       *
000380*      views of CA-DS-DETAIL-AREA applies.                      *
000390*----------------------------------------------------------------*
000400*                                                                *
000410* CHANGE ACTIVITY :                                              *
000420*      $SEG(EXB0XCP2),COMP(RSEBATCH),PROD(RSE     ):             *
000430*                                                                *
000440*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000450*   $D0= I00113 100 880610 RXSDPB  : NEW DISPATCH COMMAREA      *
000460*   $D1= I00299 121 910801 RXSJKM  : ADDED STOCK-MANAGER-UPDATE *
000470*                                     VIEW FOR PRICE POST-BACK   *
000480*   $D2= I00360 132 930615 RXSTLH  : ADDED SORTED-ADD/ADDFIRST/ *
000490*                                     REPRICE FUNCTION CODES AND  *
000500*                                     TRANSACTION-ADD VIEW FOR    *
000510*                                     EXB0XSOD                    *
000520*                                                                *
000530******************************************************************
000540*    Dispatch / stock-manager commarea
000550     03 CA-DS-FUNCTION-CODE         PIC X(08).
000560        88 CA-DS-MATCH-ORDER            VALUE 'MATCHORD'.
000570        88 CA-DS-UPDATE-PRICE           VALUE 'UPDTPRIC'.
000580        88 CA-DS-SORTED-ADD-BUY         VALUE 'ADDBUYOR'.
000590        88 CA-DS-SORTED-ADD-SELL        VALUE 'ADDSELOR'.
000600        88 CA-DS-ADDFIRST-TRAN          VALUE 'ADDFTRAN'.
000610        88 CA-DS-REPRICE-MARKET         VALUE 'REPRICEM'.
000620     03 CA-DS-RETURN-CODE           PIC S9(4)      COMP.
000630        88 CA-DS-RC-NORMAL              VALUE 0.
000640        88 CA-DS-RC-STOCK-NOT-FOUND     VALUE 4.
000650     03 CA-DS-STOCK-INDEX           PIC S9(4)      COMP.
000660     03 CA-DS-ORDER-INDEX           PIC S9(4)      COMP.
000670     03 CA-DS-DETAIL-AREA           PIC X(300).
000680     03 CA-DISPATCH-ORDER REDEFINES CA-DS-DETAIL-AREA.
000690        05 CA-DO-SYMBOL             PIC X(10).
000700        COPY EXB0XCP5 REPLACING ==:FLD:== BY CA-DO.
000710        05 FILLER                   PIC X(197).
000720     03 CA-STOCK-MANAGER-UPDATE REDEFINES CA-DS-DETAIL-AREA.
000730        05 CA-SM-SYMBOL             PIC X(10).
000740        05 CA-SM-NEW-PRICE          PIC S9(11)     COMP-3.
000750        05 FILLER                   PIC X(283).
000760     03 CA-TRANSACTION-ADD REDEFINES CA-DS-DETAIL-AREA.
000770        COPY EXB0XCP6 REPLACING ==:FLD:== BY CA-TA.
000780        05 FILLER                   PIC X(224).
