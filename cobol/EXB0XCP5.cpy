000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP5                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Copybook for a single Order       *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP5                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Layout of a single awaiting Order, either Buy or Sell.   *
000320*      Carried on BUYORD/SELORD detail records and as an        *
000330*      element of the STK-BUY-QUEUE/STK-SELL-QUEUE tables       *
000340*      nested inside a Stock (see EXB0XCP3).  The field prefix  *
000350*      is supplied by the caller via COPY ... REPLACING so the  *
000360*      buy queue, sell queue, and single-order commarea areas   *
000370*      each get their own unique data-names off one master      *
000380*      layout (compare SAMOS1's REPLACING ==:TAG:== technique). *
000390*----------------------------------------------------------------*
000400*                                                                *
000410* CHANGE ACTIVITY :                                              *
000420*      $SEG(EXB0XCP5),COMP(RSEBATCH),PROD(RSE     ):             *
000430*                                                                *
000440*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000450*   $D0= I00114 100 880613 RXSDPB  : NEW ORDER RECORD LAYOUT    *
000460*   $D1= I00355 130 930222 RXSTLH  : ADDED ORDER-TYPE (MKT/LMT) *
000470*   $D2= I00360 132 930615 RXSTLH  : ADDED IS-BUY/IS-SELL AND   *
000480*                                     IS-MKT/IS-LMT CONDITIONS    *
000490*                                     FOR THE MATCHING ENGINE     *
000500*                                                                *
000510******************************************************************
000520*    Order record - field prefix supplied via REPLACING ==:FLD:==
000530     05 ==:FLD:==-TIME-STAMP        PIC X(23).
000540     05 ==:FLD:==-DIRECTION         PIC X(04).
000550        88 ==:FLD:==-IS-BUY            VALUE 'BUY '.
000560        88 ==:FLD:==-IS-SELL           VALUE 'SELL'.
000570     05 ==:FLD:==-TYPE              PIC X(03).
000580        88 ==:FLD:==-IS-MKT            VALUE 'MKT'.
000590        88 ==:FLD:==-IS-LMT            VALUE 'LMT'.
000600     05 ==:FLD:==-QUANTITY          PIC S9(9)      COMP-3.
000610     05 ==:FLD:==-LIMIT-PRICE       PIC S9(11)     COMP-3.
000620     05 FILLER                      PIC X(20).
