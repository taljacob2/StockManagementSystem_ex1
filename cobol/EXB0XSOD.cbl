000100***************************************************************
000110*                                                                *
000120* MODULE NAME = EXB0XSOD                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch   *
000150*                     Order Matching Run - Sorted Order/         *
000160*                     Transaction Collection Services            *
000170*                                                                *
000180*  @BANNER_START                                                *
000190*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000200*                                                                *
000210*  RXS-1140              EXB0XSOD                               *
000220*                                                                *
000230*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000240*                                                                *
000250*  RSE BATCH SUITE                                              *
000260*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000270*  @BANNER_END                                                  *
000280*                                                                *
000290* STATUS = 4.2.0                                                *
000300*                                                                *
000310* TRANSACTION NAME = n/a                                        *
000320*                                                                *
000330* FUNCTION =                                                    *
000340*      Keeper of the sort order inside a Stock's awaiting Buy   *
000350*      queue, awaiting Sell queue, and completed-Transaction    *
000360*      ledger.  Four services, selected on CA-DS-FUNCTION-CODE: *
000370*      (1) sorted-add a new Order onto the Buy queue, (2) sorted-*
000380*      add a new Order onto the Sell queue, (3) addFirst a new  *
000390*      Transaction onto the ledger (no re-sort - matching runs  *
000400*      in TIME-STAMP order so the front is always correct), and *
000410*      (4) reprice a surviving MKT Order off the opposite        *
000420*      queue's best entry, or the Stock's last-traded PRICE when *
000430*      that queue is empty.                                      *
000440*                                                                *
000450*----------------------------------------------------------------*
000460*                                                                *
000470* ENTRY POINT = EXB0XSOD                                        *
000480*                                                                *
000490*----------------------------------------------------------------*
000500*                                                                *
000510* CHANGE ACTIVITY :                                              *
000520*                                                                *
000530*      $MOD(EXB0XSOD),COMP(RSEBATCH),PROD(RSE     ):             *
000540*                                                                *
000550*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000560*   $D0= I00115 100 880614 RXSDPB  : NEW ORDER COLLECTION       *
000570*                                    SERVICE - SORTED-ADD ONLY     *
000580*   $D1= I00360 132 930615 RXSTLH  : ADDED ADDFIRST-TRANSACTION  *
000590*                                    AND REPRICE-MARKET SERVICES  *
000600*                                    FOR NEW EXB0XODE MATCH-PASS   *
000610*   $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - NO      *
000620*                                    DATE ARITHMETIC IN THIS       *
000630*                                    MODULE - NO CHANGE REQUIRED   *
000635*   $D2= I00514 152 020312 RXSMPD  : ADDED WS-ORDERS-           *
000636*                                    ADDED RUN COUNTER,         *
000637*                                    ONE PER SORTED-ADD         *
000640*                                                                *
000650***************************************************************
000660       IDENTIFICATION DIVISION.
000670       PROGRAM-ID. EXB0XSOD.
000680       AUTHOR. D-P-BEAUMONT.
000690       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000700       DATE-WRITTEN. 06/14/88.
000710       DATE-COMPILED.
000720       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000730       ENVIRONMENT DIVISION.
000740       CONFIGURATION SECTION.
000750       SOURCE-COMPUTER. IBM-3090.
000760       OBJECT-COMPUTER. IBM-3090.
000770       SPECIAL-NAMES.
000780           C01 IS TOP-OF-FORM.
000790       DATA DIVISION.
000800       WORKING-STORAGE SECTION.
000810*----------------------------------------------------------------*
000820* Common defintions                                              *
000830*----------------------------------------------------------------*
000840* Run time (debug) infomation for this invocation
000850         01  WS-HEADER.
000860            03 WS-EYECATCHER            PIC X(16)
000870                                         VALUE 'EXB0XSOD------WS'.
000880            03 WS-JOBNAME               PIC X(08).
000890            03 WS-STEPNAME              PIC X(08).
000900
000910* Variables for time/date processing
000920       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
000930       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
000940           03 WS-RUN-DATE-YY            PIC 9(02).
000950           03 WS-RUN-DATE-MM            PIC 9(02).
000960           03 WS-RUN-DATE-DD            PIC 9(02).
000970       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
000980
000990* Error Message structure
001000       01  ERROR-MSG.
001010           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001020           03 FILLER                   PIC X     VALUE SPACES.
001030           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001040           03 FILLER                   PIC X(9)  VALUE ' RSEBSOD '.
001050           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001060           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001070           03 FILLER                   PIC X     VALUE SPACES.
001080           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001090       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001100           03 EM-FULL-LINE             PIC X(85).
001110
001120* Work fields for the sorted-insert scan and the shift-up-to-make-
001130* room loop that follows it
001140       01 WORKFIELDS.
001150           03 WS-INS-IDX               PIC S9(4) COMP.
001160           03 WS-SHIFT-IDX              PIC S9(4) COMP.
001170
001172* Run counter - see $D2 change activity above
001174       77 WS-ORDERS-ADDED           PIC S9(7) COMP-3 VALUE ZERO.
001176
001180       LINKAGE SECTION.
001190       01 WS-ENGINE-COMMAREA.
001200           COPY EXB0XCP1.
001210       01 WS-STOCK-COMMAREA.
001220           COPY EXB0XCP2.
001230       01 WS-STOCK-BOOK.
001240           COPY EXB0XCP3.
001250
001260******************************************************************
001270*    P R O C E D U R E S                                          *
001280******************************************************************
001290       PROCEDURE DIVISION USING WS-ENGINE-COMMAREA
001300                                 WS-STOCK-COMMAREA
001310                                 WS-STOCK-BOOK.
001320
001330*----------------------------------------------------------------*
001340       0000-MAINLINE.
001350*----------------------------------------------------------------*
001360           INITIALIZE WORKFIELDS.
001370           ACCEPT WS-RUN-DATE FROM DATE.
001380           ACCEPT WS-RUN-TIME FROM TIME.
001390           SET CA-DS-RC-NORMAL TO TRUE.
001400
001410           EVALUATE TRUE
001420               WHEN CA-DS-SORTED-ADD-BUY
001430                   PERFORM 2000-SORTED-ADD-BUY-ORDER THRU 2000-EXIT
001432                   ADD 1 TO WS-ORDERS-ADDED
001440               WHEN CA-DS-SORTED-ADD-SELL
001450                   PERFORM 2100-SORTED-ADD-SELL-ORDER THRU 2100-EXIT
001452                   ADD 1 TO WS-ORDERS-ADDED
001460               WHEN CA-DS-ADDFIRST-TRAN
001470                   PERFORM 2600-ADDFIRST-TRANSACTION THRU 2600-EXIT
001480               WHEN CA-DS-REPRICE-MARKET
001490                   PERFORM 3000-REPRICE-MARKET-ORDER THRU 3000-EXIT
001500               WHEN OTHER
001510                   PERFORM 9000-REQUEST-NOT-RECOGNISED THRU 9000-EXIT
001520           END-EVALUATE.
001530           GOBACK.
001540
001550*----------------------------------------------------------------*
001560       2000-SORTED-ADD-BUY-ORDER.
001570*----------------------------------------------------------------*
001580* One-direction ordering rule - the awaiting Buy
001590* queue holds only BUY Orders, so the higher DESIRED-LIMIT-PRICE
001600* always sorts first; a price tie is broken by the earlier TIME-
001610* STAMP; a full tie is broken in favour of the Order being inserted
001620* now, since a fresh arrival outranks one already resting in the
001630* queue - the newest arrival always sorts ahead of an old tie
001640           MOVE 1 TO WS-INS-IDX.
001650       2005-FIND-BUY-SLOT.
001660           IF WS-INS-IDX > STK-BUY-COUNT(CA-DS-STOCK-INDEX)
001670               GO TO 2015-INSERT-BUY-ORDER
001680           END-IF.
001690           IF BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-INS-IDX)
001700                   > CA-DO-LIMIT-PRICE
001710               ADD 1 TO WS-INS-IDX
001720               GO TO 2005-FIND-BUY-SLOT
001730           END-IF.
001740           IF BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-INS-IDX)
001750                   = CA-DO-LIMIT-PRICE
001760              AND BUY-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-INS-IDX)
001770                   < CA-DO-TIME-STAMP
001780               ADD 1 TO WS-INS-IDX
001790               GO TO 2005-FIND-BUY-SLOT
001800           END-IF.
001810           GO TO 2015-INSERT-BUY-ORDER.
001820*----------------------------------------------------------------*
001830       2010-OPEN-BUY-GAP.
001840*----------------------------------------------------------------*
001850* Slides every entry from the current back of the queue down to
001860* WS-INS-IDX up one slot - back to front so nothing already moved
001870* is overwritten before it is read
001880           IF WS-SHIFT-IDX < WS-INS-IDX
001890               GO TO 2010-EXIT
001900           END-IF.
001910           MOVE BUY-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
001920             TO BUY-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
001930           MOVE BUY-ORD-DIRECTION(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
001940             TO BUY-ORD-DIRECTION(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
001950           MOVE BUY-ORD-TYPE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
001960             TO BUY-ORD-TYPE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
001970           MOVE BUY-ORD-QUANTITY(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
001980             TO BUY-ORD-QUANTITY(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
001990           MOVE BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
002000             TO BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
002010           SUBTRACT 1 FROM WS-SHIFT-IDX.
002020           GO TO 2010-OPEN-BUY-GAP.
002030       2010-EXIT.
002040           EXIT.
002050*----------------------------------------------------------------*
002060       2015-INSERT-BUY-ORDER.
002070*----------------------------------------------------------------*
002080           IF STK-BUY-COUNT(CA-DS-STOCK-INDEX) > 0
002090               COMPUTE WS-SHIFT-IDX = STK-BUY-COUNT(CA-DS-STOCK-INDEX)
002100               PERFORM 2010-OPEN-BUY-GAP THRU 2010-EXIT
002110           END-IF.
002120           ADD 1 TO STK-BUY-COUNT(CA-DS-STOCK-INDEX).
002130           MOVE CA-DO-TIME-STAMP
002140               TO BUY-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-INS-IDX).
002150           MOVE CA-DO-DIRECTION
002160               TO BUY-ORD-DIRECTION(CA-DS-STOCK-INDEX, WS-INS-IDX).
002170           MOVE CA-DO-TYPE
002180               TO BUY-ORD-TYPE(CA-DS-STOCK-INDEX, WS-INS-IDX).
002190           MOVE CA-DO-QUANTITY
002200               TO BUY-ORD-QUANTITY(CA-DS-STOCK-INDEX, WS-INS-IDX).
002210           MOVE CA-DO-LIMIT-PRICE
002220               TO BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-INS-IDX).
002230           MOVE WS-INS-IDX TO CA-DS-ORDER-INDEX.
002240           SET CA-DS-RC-NORMAL TO TRUE.
002250       2000-EXIT.
002260           EXIT.
002270
002280*----------------------------------------------------------------*
002290       2100-SORTED-ADD-SELL-ORDER.
002300*----------------------------------------------------------------*
002310* Mirror of 2000-SORTED-ADD-BUY-ORDER for the awaiting Sell queue -
002320* the awaiting Sell queue holds only SELL Orders, so the *lower*
002330* DESIRED-LIMIT-PRICE sorts first; tie-breaks are unchanged (earlier
002340* TIME-STAMP, then the new arrival ahead of the one already resting)
002350           MOVE 1 TO WS-INS-IDX.
002360       2105-FIND-SELL-SLOT.
002370           IF WS-INS-IDX > STK-SELL-COUNT(CA-DS-STOCK-INDEX)
002380               GO TO 2115-INSERT-SELL-ORDER
002390           END-IF.
002400           IF SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-INS-IDX)
002410                   < CA-DO-LIMIT-PRICE
002420               ADD 1 TO WS-INS-IDX
002430               GO TO 2105-FIND-SELL-SLOT
002440           END-IF.
002450           IF SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-INS-IDX)
002460                   = CA-DO-LIMIT-PRICE
002470              AND SEL-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-INS-IDX)
002480                   < CA-DO-TIME-STAMP
002490               ADD 1 TO WS-INS-IDX
002500               GO TO 2105-FIND-SELL-SLOT
002510           END-IF.
002520           GO TO 2115-INSERT-SELL-ORDER.
002530*----------------------------------------------------------------*
002540       2110-OPEN-SELL-GAP.
002550*----------------------------------------------------------------*
002560           IF WS-SHIFT-IDX < WS-INS-IDX
002570               GO TO 2110-EXIT
002580           END-IF.
002590           MOVE SEL-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
002600             TO SEL-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
002610           MOVE SEL-ORD-DIRECTION(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
002620             TO SEL-ORD-DIRECTION(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
002630           MOVE SEL-ORD-TYPE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
002640             TO SEL-ORD-TYPE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
002650           MOVE SEL-ORD-QUANTITY(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
002660             TO SEL-ORD-QUANTITY(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
002670           MOVE SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
002680             TO SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
002690           SUBTRACT 1 FROM WS-SHIFT-IDX.
002700           GO TO 2110-OPEN-SELL-GAP.
002710       2110-EXIT.
002720           EXIT.
002730*----------------------------------------------------------------*
002740       2115-INSERT-SELL-ORDER.
002750*----------------------------------------------------------------*
002760           IF STK-SELL-COUNT(CA-DS-STOCK-INDEX) > 0
002770               COMPUTE WS-SHIFT-IDX = STK-SELL-COUNT(CA-DS-STOCK-INDEX)
002780               PERFORM 2110-OPEN-SELL-GAP THRU 2110-EXIT
002790           END-IF.
002800           ADD 1 TO STK-SELL-COUNT(CA-DS-STOCK-INDEX).
002810           MOVE CA-DO-TIME-STAMP
002820               TO SEL-ORD-TIME-STAMP(CA-DS-STOCK-INDEX, WS-INS-IDX).
002830           MOVE CA-DO-DIRECTION
002840               TO SEL-ORD-DIRECTION(CA-DS-STOCK-INDEX, WS-INS-IDX).
002850           MOVE CA-DO-TYPE
002860               TO SEL-ORD-TYPE(CA-DS-STOCK-INDEX, WS-INS-IDX).
002870           MOVE CA-DO-QUANTITY
002880               TO SEL-ORD-QUANTITY(CA-DS-STOCK-INDEX, WS-INS-IDX).
002890           MOVE CA-DO-LIMIT-PRICE
002900               TO SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, WS-INS-IDX).
002910           MOVE WS-INS-IDX TO CA-DS-ORDER-INDEX.
002920           SET CA-DS-RC-NORMAL TO TRUE.
002930       2100-EXIT.
002940           EXIT.
002950
002960*----------------------------------------------------------------*
002970       2600-ADDFIRST-TRANSACTION.
002980*----------------------------------------------------------------*
002990* Rule 2's addFirst - a completed Transaction always goes onto the
003000* very front of the Transaction ledger.  The ledger's own sort rule
003010* (TIME-STAMP descending, newest-inserted wins a tie) is never
003020* actually called here - EXB0XODE only ever calls this once per
003030* Transaction, immediately after creating it, and matching itself
003040* always proceeds in TIME-STAMP order, so the front is already the
003050* right place without a comparator scan
003060           IF STK-TRAN-COUNT(CA-DS-STOCK-INDEX) > 0
003070               COMPUTE WS-SHIFT-IDX = STK-TRAN-COUNT(CA-DS-STOCK-INDEX)
003080               PERFORM 2610-OPEN-TRAN-GAP THRU 2610-EXIT
003090           END-IF.
003100           ADD 1 TO STK-TRAN-COUNT(CA-DS-STOCK-INDEX).
003110           MOVE CA-TA-TIME-STAMP TO TRAN-TIME-STAMP(CA-DS-STOCK-INDEX, 1).
003120           MOVE CA-TA-QUANTITY   TO TRAN-QUANTITY(CA-DS-STOCK-INDEX, 1).
003130           MOVE CA-TA-PRICE      TO TRAN-PRICE(CA-DS-STOCK-INDEX, 1).
003140           SET CA-DS-RC-NORMAL TO TRUE.
003150       2600-EXIT.
003160           EXIT.
003170*----------------------------------------------------------------*
003180       2610-OPEN-TRAN-GAP.
003190*----------------------------------------------------------------*
003200           IF WS-SHIFT-IDX < 1
003210               GO TO 2610-EXIT
003220           END-IF.
003230           MOVE TRAN-TIME-STAMP(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
003240             TO TRAN-TIME-STAMP(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
003250           MOVE TRAN-QUANTITY(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
003260             TO TRAN-QUANTITY(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
003270           MOVE TRAN-PRICE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX)
003280             TO TRAN-PRICE(CA-DS-STOCK-INDEX, WS-SHIFT-IDX + 1).
003290           SUBTRACT 1 FROM WS-SHIFT-IDX.
003300           GO TO 2610-OPEN-TRAN-GAP.
003310       2610-EXIT.
003320           EXIT.
003330
003340*----------------------------------------------------------------*
003350       3000-REPRICE-MARKET-ORDER.
003360*----------------------------------------------------------------*
003370* Rule 5's re-pricing of a surviving MKT Order - called
003380* only when a MKT Order survives a partial fill.  CA-DS-ORDER-INDEX
003390* names the surviving Order's own slot (returned earlier by this
003400* module's sorted-add); CA-DO-DIRECTION says which of its own queues
003410* it lives on, and therefore which opposite queue supplies the new
003420* price.  The opposite queue is already sorted, so its best price is
003430* always the first entry; an empty opposite queue falls back to the
003440* Stock's own last-traded PRICE.
003450           EVALUATE TRUE
003460               WHEN CA-DO-DIRECTION = 'BUY '
003470                   IF STK-SELL-COUNT(CA-DS-STOCK-INDEX) > 0
003480                       MOVE SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, 1)
003490                         TO BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX,
003500                                                 CA-DS-ORDER-INDEX)
003510                   ELSE
003520                       MOVE STK-PRICE(CA-DS-STOCK-INDEX)
003530                         TO BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX,
003540                                                 CA-DS-ORDER-INDEX)
003550                   END-IF
003560               WHEN CA-DO-DIRECTION = 'SELL'
003570                   IF STK-BUY-COUNT(CA-DS-STOCK-INDEX) > 0
003580                       MOVE BUY-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX, 1)
003590                         TO SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX,
003600                                                 CA-DS-ORDER-INDEX)
003610                   ELSE
003620                       MOVE STK-PRICE(CA-DS-STOCK-INDEX)
003630                         TO SEL-ORD-LIMIT-PRICE(CA-DS-STOCK-INDEX,
003640                                                 CA-DS-ORDER-INDEX)
003650                   END-IF
003660               WHEN OTHER
003670                   CONTINUE
003680           END-EVALUATE.
003690           SET CA-DS-RC-NORMAL TO TRUE.
003700       3000-EXIT.
003710           EXIT.
003720
003730*----------------------------------------------------------------*
003740       9000-REQUEST-NOT-RECOGNISED.
003750*----------------------------------------------------------------*
003760           MOVE CA-DS-FUNCTION-CODE TO EM-REQUEST-ID.
003770           MOVE ' UNKNOWN REQUEST ID RECEIVED' TO EM-DETAIL.
003780           PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT.
003790       9000-EXIT.
003800           EXIT.
003810
003820*================================================================*
003830* Procedure to write error message to the batch job log.        *
003840*================================================================*
003850       9999-WRITE-ERROR-MESSAGE.
003860           MOVE WS-RUN-DATE TO EM-DATE.
003870           MOVE WS-RUN-TIME TO EM-TIME.
003880           DISPLAY 'EXB0XSOD-ERROR: ' EM-FULL-LINE.
003890       9999-EXIT.
003900           EXIT.
