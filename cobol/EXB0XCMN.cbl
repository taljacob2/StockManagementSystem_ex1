000100***************************************************************
000110*                                                               *
000120*  MODULE NAME = EXB0XCMN                                       *
000130*                                                               *
000140*  DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch  *
000150*                     Order Matching Run - Batch Controller     *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCMN                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300*  TRANSACTION NAME = n/a - batch job step RXSB140              *
000310*                                                                *
000320*  FUNCTION =                                                   *
000330*  This module is the controller for the nightly order         *
000340*  matching run.  It loads the trading book, validates it,     *
000350*  drives every arrived Order in ORDARRVL through the matching  *
000360*  engine, produces the Stock Listing, and saves the book back  *
000370*  out.  All other RSE batch modules are CALLed from here.      *
000380*                                                                *
000390*-------------------------------------------------------------  *
000400*                                                                *
000410*  ENTRY POINT = EXB0XCMN                                       *
000420*                                                                *
000430*-------------------------------------------------------------  *
000440*                                                                *
000450*  CHANGE ACTIVITY :                                             *
000460*                                                                *
000470*  $MOD(EXB0XCMN),COMP(RSEBATCH),PROD(RSE     ):                *
000480*                                                                *
000490*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
000500*  $D0= I00110 100 880610 RXSDPB  : NEW BATCH CONTROLLER        *
000510*  $D1= I00204 110 890910 RXSDPB  : ADDED BOOK INTEGRITY CHECK  *
000520*                                    STEP BEFORE MATCHING BEGINS*
000530*  $D2= I00300 121 910805 RXSJKM  : WIDEN COMPANY NAME (CP4)    *
000540*  $D3= I00362 132 930616 RXSTLH  : ARRIVED ORDER LOOP NOW ALSO *
000550*                                    CALLS STOCK MANAGER FOR    *
000560*                                    PRICE POST-BACK VIA CP2    *
000570*  $D4= I00379 134 940521 RXSTLH  : ADDED STOCK LISTING STEP    *
000580*                                    (STKLIST) BEFORE SAVE      *
000590*  $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - ALL      *
000600*                                    DATE FIELDS ARE ACCEPT     *
000610*                                    FROM DATE (YYMMDD) TEXT,   *
000620*                                    NO WINDOWING PERFORMED IN  *
000630*                                    THIS MODULE - NO CHANGE    *
000640*                                    REQUIRED                   *
000650*  $P5= D00461 151 990219 RXSMPD  : CORRECTED RUN-DATE DISPLAY  *
000660*                                    ON HEADER LINE OF LISTING  *
000665*  $P6= I00512 152 020311 RXSMPD  : ADDED WS-ARRIVALS-          *
000666*                                    PROCESSED RUN COUNTER,     *
000667*                                    DISPLAYED AT END OF RUN    *
000670*                                                                *
000680***************************************************************
000690       IDENTIFICATION DIVISION.
000700       PROGRAM-ID. EXB0XCMN.
000710       AUTHOR. D-P-BEAUMONT.
000720       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000730       DATE-WRITTEN. 06/10/88.
000740       DATE-COMPILED.
000750       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000760       ENVIRONMENT DIVISION.
000770       CONFIGURATION SECTION.
000780       SOURCE-COMPUTER. IBM-3090.
000790       OBJECT-COMPUTER. IBM-3090.
000800       SPECIAL-NAMES.
000810           C01 IS TOP-OF-FORM.
000820       INPUT-OUTPUT SECTION.
000830       FILE-CONTROL.
000840           SELECT PARMFILE  ASSIGN TO PARMFILE
000850                  ORGANIZATION IS LINE SEQUENTIAL
000860                  FILE STATUS IS WS-PARM-STATUS.
000870           SELECT ORDARRVL  ASSIGN TO ORDARRVL
000880                  ORGANIZATION IS LINE SEQUENTIAL
000890                  FILE STATUS IS WS-ARRVL-STATUS.
000900       DATA DIVISION.
000910       FILE SECTION.
000920       FD  PARMFILE
000930           LABEL RECORDS ARE STANDARD
000940           RECORDING MODE IS F.
000950       01  PARM-RECORD.
000960           03 PARM-LOAD-FILE-NAME      PIC X(80).
000970           03 PARM-SAVE-FILE-NAME      PIC X(80).
000980           03 FILLER                   PIC X(20).
000990       FD  ORDARRVL
001000           LABEL RECORDS ARE STANDARD
001010           RECORDING MODE IS F.
001020       01  ARRVL-RECORD.
001030           03 ARRVL-SYMBOL             PIC X(10).
001040           COPY EXB0XCP5 REPLACING ==:FLD:== BY ARRVL.
001050       WORKING-STORAGE SECTION.
001060*----------------------------------------------------------------*
001070* Common defintions                                              *
001080*----------------------------------------------------------------*
001090* Run time (debug) infomation for this invocation
001100         01  WS-HEADER.
001110            03 WS-EYECATCHER            PIC X(16)
001120                                         VALUE 'EXB0XCMN------WS'.
001130            03 WS-JOBNAME               PIC X(08).
001140            03 WS-STEPNAME              PIC X(08).
001150            03 WS-RUN-COUNT             PIC 9(7)      VALUE ZERO.
001160            03 WS-PARM-LENGTH           PIC S9(4)     COMP.
001170
001180* Variables for time/date processing - period rule: ACCEPT, not
001190* an intrinsic FUNCTION, is this shop's way of getting the date.
001200       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
001210       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
001220           03 WS-RUN-DATE-YY            PIC 9(02).
001230           03 WS-RUN-DATE-MM            PIC 9(02).
001240           03 WS-RUN-DATE-DD            PIC 9(02).
001250       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
001260
001270* Error Message structure
001280       01  ERROR-MSG.
001290           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001300           03 FILLER                   PIC X     VALUE SPACES.
001310           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001320           03 FILLER                   PIC X(9)  VALUE ' RSEBCMN '.
001330           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001340           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001350           03 FILLER                   PIC X     VALUE SPACES.
001360           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001370       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001380           03 EM-FULL-LINE             PIC X(85).
001390
001400* Working variables
001410       01 WORKING-VARIABLES.
001420           03 WS-RETURN-CODE           PIC S9(8) COMP.
001430           03 WS-ARRIVALS-READ         PIC S9(7) COMP-3 VALUE ZERO.
001440           03 WS-ARRVL-EOF-SW          PIC X(01) VALUE 'N'.
001450              88 WS-ARRVL-EOF               VALUE 'Y'.
001460           03 WS-PARM-STATUS           PIC X(02).
001470           03 WS-ARRVL-STATUS          PIC X(02).
001480
001490* Program Names to CALL - fixed for this shop's batch suite
001500       01 WS-PROGRAM-NAMES.
001510           03  WS-LOADSAVE-PROG        PIC X(8) VALUE 'EXB0XVDS'.
001520           03  WS-VALIDATE-PROG        PIC X(8) VALUE 'EXB0XSSM'.
001530           03  WS-MATCH-PROG           PIC X(8) VALUE 'EXB0XODE'.
001540           03  WS-LISTING-PROG         PIC X(8) VALUE 'EXB0XWOD'.
001550           03  WS-SAVE-PROG            PIC X(8) VALUE 'EXB0XSDS'.
001560
001570* Commarea structure for Order Dispatcher and Stock Manager Progs
001580       01 WS-STOCK-COMMAREA.
001590           COPY EXB0XCP2.
001600
001610* The whole trading book, in memory for the duration of the run
001620       01 WS-STOCK-BOOK.
001630           COPY EXB0XCP3.
001640
001650******************************************************************
001660*    E N G I N E   C O M M A R E A                                *
001670******************************************************************
001680       01 WS-ENGINE-COMMAREA.
001690           COPY EXB0XCP1.
001691
001692* Run summary counter - see $P6 change activity above
001693       77 WS-ARRIVALS-PROCESSED     PIC S9(7) COMP-3 VALUE ZERO.
001700
001710******************************************************************
001720*    P R O C E D U R E S                                          *
001730******************************************************************
001740       PROCEDURE DIVISION.
001750
001760*----------------------------------------------------------------*
001770       0000-MAINLINE.
001780*----------------------------------------------------------------*
001790           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001800           PERFORM 2000-LOAD-BOOK THRU 2000-EXIT.
001810           IF NOT CA-RC-NORMAL
001820               GO TO 0000-MAINLINE-EXIT
001830           END-IF.
001840           PERFORM 2500-VALIDATE-BOOK THRU 2500-EXIT.
001850           IF NOT CA-RC-NORMAL
001860               GO TO 0000-MAINLINE-EXIT
001870           END-IF.
001880           PERFORM 3000-OPEN-ARRIVALS THRU 3000-EXIT.
001890           PERFORM 3500-PROCESS-ARRIVALS THRU 3500-EXIT
001900               UNTIL WS-ARRVL-EOF.
001910           PERFORM 3900-CLOSE-ARRIVALS THRU 3900-EXIT.
001920           PERFORM 4000-PRODUCE-LISTING THRU 4000-EXIT.
001930           PERFORM 5000-SAVE-BOOK THRU 5000-EXIT.
001935           DISPLAY 'EXB0XCMN-ARRIVALS PROCESSED: ' WS-ARRIVALS-PROCESSED.
001940       0000-MAINLINE-EXIT.
001950           STOP RUN.
001960
001970*----------------------------------------------------------------*
001980       1000-INITIALIZE.
001990*----------------------------------------------------------------*
002000           INITIALIZE WORKING-VARIABLES.
002010           INITIALIZE WS-STOCK-COMMAREA.
002020           INITIALIZE WS-STOCK-BOOK.
002030           INITIALIZE ERROR-MSG.
002040           ACCEPT WS-RUN-DATE FROM DATE.
002050           ACCEPT WS-RUN-TIME FROM TIME.
002060           OPEN INPUT PARMFILE.
002070           IF WS-PARM-STATUS NOT = '00'
002080               MOVE ' UNABLE TO OPEN PARMFILE' TO EM-DETAIL
002090               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002100               STOP RUN
002110           END-IF.
002120           READ PARMFILE INTO PARM-RECORD
002130               AT END
002140                   MOVE ' PARMFILE HAS NO RUN CARD' TO EM-DETAIL
002150                   PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002160                   STOP RUN
002170           END-READ.
002180           CLOSE PARMFILE.
002190       1000-EXIT.
002200           EXIT.
002210
002220*----------------------------------------------------------------*
002230       2000-LOAD-BOOK.
002240*----------------------------------------------------------------*
002250* Load the Stock Master, Buy/Sell queues and Transaction ledgers
002260* into WS-STOCK-BOOK - see EXB0XVDS for the file-by-file detail
002270           MOVE 'LOADBOOK'          TO CA-REQUEST-ID.
002280           MOVE PARM-LOAD-FILE-NAME TO CA-LS-FILE-NAME.
002290           CALL WS-LOADSAVE-PROG USING WS-ENGINE-COMMAREA
002300                                        WS-STOCK-BOOK.
002310           IF NOT CA-RC-NORMAL
002320               MOVE CA-RETURN-MESSAGE TO EM-DETAIL
002330               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002340           END-IF.
002350       2000-EXIT.
002360           EXIT.
002370
002380*----------------------------------------------------------------*
002390       2500-VALIDATE-BOOK.
002400*----------------------------------------------------------------*
002410* Rule 6 - no duplicate Symbols
002420* and no duplicate Company Names anywhere in the loaded book
002430           MOVE 'VALIDATE' TO CA-REQUEST-ID.
002440           CALL WS-VALIDATE-PROG USING WS-ENGINE-COMMAREA
002450                                        WS-STOCK-BOOK.
002460           IF NOT CA-RC-NORMAL
002470               MOVE CA-RETURN-MESSAGE TO EM-DETAIL
002480               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002490           END-IF.
002500       2500-EXIT.
002510           EXIT.
002520
002530*----------------------------------------------------------------*
002540       3000-OPEN-ARRIVALS.
002550*----------------------------------------------------------------*
002560           OPEN INPUT ORDARRVL.
002570           IF WS-ARRVL-STATUS NOT = '00'
002580               MOVE ' UNABLE TO OPEN ORDARRVL' TO EM-DETAIL
002590               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002600               MOVE 'Y' TO WS-ARRVL-EOF-SW
002610               GO TO 3000-EXIT
002620           END-IF.
002630           PERFORM 3100-READ-ARRIVAL THRU 3100-EXIT.
002640       3000-EXIT.
002650           EXIT.
002660
002670*----------------------------------------------------------------*
002680       3100-READ-ARRIVAL.
002690*----------------------------------------------------------------*
002700           READ ORDARRVL INTO ARRVL-RECORD
002710               AT END
002720                   MOVE 'Y' TO WS-ARRVL-EOF-SW
002730                   GO TO 3100-EXIT
002740           END-READ.
002750           ADD 1 TO WS-ARRIVALS-READ.
002760       3100-EXIT.
002770           EXIT.
002780
002790*----------------------------------------------------------------*
002800       3500-PROCESS-ARRIVALS.
002810*----------------------------------------------------------------*
002820* One CALL to EXB0XODE per arrived Order - the heart of the
002830* nightly matching pass (BATCH FLOW step 4)
002840           MOVE 'MATCHORD'     TO CA-DS-FUNCTION-CODE.
002850           MOVE ARRVL-SYMBOL   TO CA-DO-SYMBOL.
002860           MOVE ARRVL-TIME-STAMP    TO CA-DO-TIME-STAMP.
002870           MOVE ARRVL-DIRECTION     TO CA-DO-DIRECTION.
002880           MOVE ARRVL-TYPE          TO CA-DO-TYPE.
002890           MOVE ARRVL-QUANTITY      TO CA-DO-QUANTITY.
002900           MOVE ARRVL-LIMIT-PRICE   TO CA-DO-LIMIT-PRICE.
002910           CALL WS-MATCH-PROG USING WS-ENGINE-COMMAREA
002920                                     WS-STOCK-COMMAREA
002930                                     WS-STOCK-BOOK.
002940           IF NOT CA-DS-RC-NORMAL
002950               MOVE ' STOCK NOT FOUND FOR ARRIVED ORDER' TO EM-DETAIL
002960               MOVE ARRVL-SYMBOL TO EM-REQUEST-ID
002970               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002980           END-IF.
002985           ADD 1 TO WS-ARRIVALS-PROCESSED.
002990           PERFORM 3100-READ-ARRIVAL THRU 3100-EXIT.
003000       3500-EXIT.
003010           EXIT.
003020
003030*----------------------------------------------------------------*
003040       3900-CLOSE-ARRIVALS.
003050*----------------------------------------------------------------*
003060           CLOSE ORDARRVL.
003070       3900-EXIT.
003080           EXIT.
003090
003100*----------------------------------------------------------------*
003110       4000-PRODUCE-LISTING.
003120*----------------------------------------------------------------*
003130* REPORTS - the batch Stock Listing (Transactions Made, Awaiting
003140* Buy Orders, Awaiting Sell Orders, one section per Stock)
003150           CALL WS-LISTING-PROG USING WS-ENGINE-COMMAREA
003160                                       WS-STOCK-BOOK.
003170       4000-EXIT.
003180           EXIT.
003190
003200*----------------------------------------------------------------*
003210       5000-SAVE-BOOK.
003220*----------------------------------------------------------------*
003230* Write the book back out to STOCKFIL,
003240* BUYORD, SELORD and STKTRAN
003250           MOVE 'SAVEBOOK'          TO CA-REQUEST-ID.
003260           MOVE PARM-SAVE-FILE-NAME TO CA-LS-FILE-NAME.
003270           CALL WS-SAVE-PROG USING WS-ENGINE-COMMAREA
003280                                    WS-STOCK-BOOK.
003290           IF NOT CA-RC-NORMAL
003300               MOVE CA-RETURN-MESSAGE TO EM-DETAIL
003310               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
003320           END-IF.
003330       5000-EXIT.
003340           EXIT.
003350
003360*================================================================*
003370* Procedure to write error message to the batch job log.        *
003380*   message will include Date, Time, Program Name,               *
003390*   and error details.  (Replaces the on-line WRITEQ TD(CSMT).)  *
003400*================================================================*
003410       9999-WRITE-ERROR-MESSAGE.
003420           MOVE WS-RUN-DATE TO EM-DATE.
003430           MOVE WS-RUN-TIME TO EM-TIME.
003440           DISPLAY 'EXB0XCMN-ERROR: ' EM-FULL-LINE.
003450       9999-EXIT.
003460           EXIT.
