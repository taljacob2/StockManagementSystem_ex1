000100***************************************************************
000110*                                                                *
000120* MODULE NAME = EXB0XVDS                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch   *
000150*                     Order Matching Run - Book Load / Lookup   *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XVDS                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* TRANSACTION NAME = n/a                                        *
000310*                                                                *
000320* FUNCTION =                                                    *
000330*      Loads STOCKFIL, BUYORD, SELORD and STKTRAN into the      *
000340*      in-memory Stock Book (WS-STOCK-BOOK, passed by the       *
000350*      caller) and answers stock-by-symbol lookups against a    *
000360*      book already loaded, resolving CA-DS-STOCK-INDEX for      *
000370*      a caller-supplied Symbol.                                 *
000380*                                                                *
000390*----------------------------------------------------------------*
000400*                                                                *
000410* ENTRY POINT = EXB0XVDS                                        *
000420*                                                                *
000430*----------------------------------------------------------------*
000440*                                                                *
000450* CHANGE ACTIVITY :                                              *
000460*                                                                *
000470*      $MOD(EXB0XVDS),COMP(RSEBATCH),PROD(RSE     ):             *
000480*                                                                *
000490*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000500*   $D0= I00111 100 880611 RXSDPB  : NEW LOAD/LOOKUP MODULE     *
000510*   $D1= I00299 121 910801 RXSJKM  : ADDED FILE SUFFIX CHECK    *
000520*                                    BEFORE ANY FILE IS OPENED   *
000530*   $D2= I00363 132 930617 RXSTLH  : LOOKUP NOW SIGNALS EMPTY   *
000540*                                    BOOK SEPARATELY FROM A      *
000550*                                    NOT-FOUND SYMBOL            *
000560*   $D3= I00398 137 940822 RXSKLW  : SYMBOL MATCH ON LOAD AND    *
000570*                                    LOOKUP NOW CASE-INSENSITIVE  *
000580*                                    - AUDIT FOUND OPERATOR ENTRY *
000590*                                    SUBMITTING LOWER-CASE ARRVL   *
000600*                                    SYMBOLS AGAINST UPPER-CASE    *
000610*                                    STOCKFIL LOADS                *
000620*   $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - NO      *
000630*                                    DATE ARITHMETIC IN THIS     *
000640*                                    MODULE - NO CHANGE REQUIRED *
000645*   $D4= I00521 152 020314 RXSMPD  : DR AUDIT - CONFIRMED       *
000646*                                    FILE-SUFFIX CHECK STILL    *
000647*                                    MEETS STANDARD, NO CODE    *
000648*                                    CHANGE                     *
000650*                                                                *
000660***************************************************************
000670       IDENTIFICATION DIVISION.
000680       PROGRAM-ID. EXB0XVDS.
000690       AUTHOR. D-P-BEAUMONT.
000700       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000710       DATE-WRITTEN. 06/11/88.
000720       DATE-COMPILED.
000730       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000740       ENVIRONMENT DIVISION.
000750       CONFIGURATION SECTION.
000760       SOURCE-COMPUTER. IBM-3090.
000770       OBJECT-COMPUTER. IBM-3090.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM.
000800       INPUT-OUTPUT SECTION.
000810       FILE-CONTROL.
000820           SELECT STOCKFIL ASSIGN TO STOCKFIL
000830                  ORGANIZATION IS LINE SEQUENTIAL
000840                  FILE STATUS IS WS-STOCKFIL-STATUS.
000850           SELECT BUYORD   ASSIGN TO BUYORD
000860                  ORGANIZATION IS LINE SEQUENTIAL
000870                  FILE STATUS IS WS-BUYORD-STATUS.
000880           SELECT SELORD   ASSIGN TO SELORD
000890                  ORGANIZATION IS LINE SEQUENTIAL
000900                  FILE STATUS IS WS-SELORD-STATUS.
000910           SELECT STKTRAN  ASSIGN TO STKTRAN
000920                  ORGANIZATION IS LINE SEQUENTIAL
000930                  FILE STATUS IS WS-STKTRAN-STATUS.
000940       DATA DIVISION.
000950       FILE SECTION.
000960       FD  STOCKFIL
000970           LABEL RECORDS ARE STANDARD
000980           RECORDING MODE IS F.
000990       01  STOCKFIL-RECORD.
001000           COPY EXB0XCP4.
001010       FD  BUYORD
001020           LABEL RECORDS ARE STANDARD
001030           RECORDING MODE IS F.
001040       01  BUYORD-RECORD.
001050           03 BO-SYMBOL                PIC X(10).
001060           COPY EXB0XCP5 REPLACING ==:FLD:== BY BO.
001070       FD  SELORD
001080           LABEL RECORDS ARE STANDARD
001090           RECORDING MODE IS F.
001100       01  SELORD-RECORD.
001110           03 SO-SYMBOL                PIC X(10).
001120           COPY EXB0XCP5 REPLACING ==:FLD:== BY SO.
001130       FD  STKTRAN
001140           LABEL RECORDS ARE STANDARD
001150           RECORDING MODE IS F.
001160       01  STKTRAN-RECORD.
001170           03 ST-SYMBOL                PIC X(10).
001180           COPY EXB0XCP6 REPLACING ==:FLD:== BY ST.
001190       WORKING-STORAGE SECTION.
001200*----------------------------------------------------------------*
001210* Common defintions                                              *
001220*----------------------------------------------------------------*
001230* Run time (debug) infomation for this invocation
001240         01  WS-HEADER.
001250            03 WS-EYECATCHER            PIC X(16)
001260                                         VALUE 'EXB0XVDS------WS'.
001270            03 WS-JOBNAME               PIC X(08).
001280            03 WS-STEPNAME              PIC X(08).
001290
001300* Variables for time/date processing
001310       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
001320       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
001330           03 WS-RUN-DATE-YY            PIC 9(02).
001340           03 WS-RUN-DATE-MM            PIC 9(02).
001350           03 WS-RUN-DATE-DD            PIC 9(02).
001360       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
001370
001380* Error Message structure
001390       01  ERROR-MSG.
001400           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001410           03 FILLER                   PIC X     VALUE SPACES.
001420           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001430           03 FILLER                   PIC X(9)  VALUE ' RSEBVDS '.
001440           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001450           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001460           03 FILLER                   PIC X     VALUE SPACES.
001470           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001480       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001490           03 EM-FULL-LINE             PIC X(85).
001500
001510* File status switches
001520       01 SWITCHES.
001530           03 WS-STOCKFIL-EOF-SW       PIC X(1)  VALUE 'N'.
001540              88 WS-STOCKFIL-EOF                 VALUE 'Y'.
001550           03 WS-BUYORD-EOF-SW         PIC X(1)  VALUE 'N'.
001560              88 WS-BUYORD-EOF                   VALUE 'Y'.
001570           03 WS-SELORD-EOF-SW         PIC X(1)  VALUE 'N'.
001580              88 WS-SELORD-EOF                   VALUE 'Y'.
001590           03 WS-STKTRAN-EOF-SW        PIC X(1)  VALUE 'N'.
001600              88 WS-STKTRAN-EOF                  VALUE 'Y'.
001610           03 WS-FOUND-SW               PIC X(1)  VALUE 'N'.
001620              88 WS-FOUND                        VALUE 'Y'.
001630
001640* Work fields
001650       01 WORKFIELDS.
001660           03 WS-STOCKFIL-STATUS       PIC X(02).
001670           03 WS-BUYORD-STATUS         PIC X(02).
001680           03 WS-SELORD-STATUS         PIC X(02).
001690           03 WS-STKTRAN-STATUS        PIC X(02).
001700           03 WS-SCAN-IDX              PIC S9(4) COMP.
001710           03 WS-SUFFIX-START          PIC S9(4) COMP.
001720           03 WS-FOUND-IDX             PIC S9(4) COMP.
001730           03 WS-SAVE-IDX               PIC S9(4) COMP.
001740           03 WS-SEARCH-SYMBOL         PIC X(10).
001750           03 WS-FOLD-KEY              PIC X(10).
001760           03 WS-FOLD-CAND             PIC X(10).
001770
001780* File-name suffix check work area (Rule 8) - folded upper-case
001790* without an intrinsic FUNCTION, per shop convention
001800       01 WS-CASE-FOLD-TABLES.
001810           03 WS-LOWER-ALPHABET  PIC X(26)
001820                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
001830           03 WS-UPPER-ALPHABET  PIC X(26)
001840                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001850       01 WS-SUFFIX-AREA.
001860           03 WS-SUFFIX-TEXT           PIC X(4).
001870       01 WS-SUFFIX-VIEW REDEFINES WS-SUFFIX-AREA.
001880           03 WS-SUFFIX-CHAR OCCURS 4 TIMES
001890                                       PIC X(1).
001900
001910* Counters
001920       77 WS-FILENAME-LEN              PIC S9(4) COMP.
001930       77 WS-RECORDS-LOADED            PIC S9(7) COMP-3 VALUE ZERO.
001940
001950       LINKAGE SECTION.
001960       01 WS-ENGINE-COMMAREA.
001970           COPY EXB0XCP1.
001980       01 WS-STOCK-BOOK.
001990           COPY EXB0XCP3.
002000
002010******************************************************************
002020*    P R O C E D U R E S                                          *
002030******************************************************************
002040       PROCEDURE DIVISION USING WS-ENGINE-COMMAREA
002050                                 WS-STOCK-BOOK.
002060
002070*----------------------------------------------------------------*
002080       0000-MAINLINE.
002090*----------------------------------------------------------------*
002100           INITIALIZE WORKFIELDS.
002110           INITIALIZE SWITCHES.
002120           ACCEPT WS-RUN-DATE FROM DATE.
002130           ACCEPT WS-RUN-TIME FROM TIME.
002140           SET CA-RC-NORMAL TO TRUE.
002150
002160           EVALUATE TRUE
002170               WHEN CA-REQ-LOAD-BOOK
002180                   PERFORM 1000-LOAD-BOOK THRU 1000-EXIT
002190               WHEN CA-REQ-LOOKUP-STOCK
002200                   PERFORM 2000-GET-STOCK-BY-SYMBOL THRU 2000-EXIT
002210               WHEN OTHER
002220                   PERFORM 9000-REQUEST-NOT-RECOGNISED THRU 9000-EXIT
002230           END-EVALUATE.
002240           GOBACK.
002250
002260*----------------------------------------------------------------*
002270       1000-LOAD-BOOK.
002280*----------------------------------------------------------------*
002290* Rule 8 suffix check, then read the
002300* Stock Master, both awaiting-order queues and the Transaction
002310* ledger into WS-STOCK-BOOK
002320           PERFORM 1100-CHECK-FILE-SUFFIX THRU 1100-EXIT.
002330           IF NOT CA-RC-NORMAL
002340               GO TO 1000-EXIT
002350           END-IF.
002360           INITIALIZE WS-STOCK-BOOK.
002370           PERFORM 1200-OPEN-BOOK-FILES THRU 1200-EXIT.
002380           IF NOT CA-RC-NORMAL
002390               GO TO 1000-EXIT
002400           END-IF.
002410           PERFORM 1300-READ-STOCK-MASTER THRU 1300-EXIT
002420               UNTIL WS-STOCKFIL-EOF.
002430           PERFORM 1400-READ-BUY-ORDERS THRU 1400-EXIT
002440               UNTIL WS-BUYORD-EOF.
002450           PERFORM 1500-READ-SELL-ORDERS THRU 1500-EXIT
002460               UNTIL WS-SELORD-EOF.
002470           PERFORM 1600-READ-TRANSACTIONS THRU 1600-EXIT
002480               UNTIL WS-STKTRAN-EOF.
002490           PERFORM 1700-CLOSE-BOOK-FILES THRU 1700-EXIT.
002500       1000-EXIT.
002510           EXIT.
002520
002530*----------------------------------------------------------------*
002540       1100-CHECK-FILE-SUFFIX.
002550*----------------------------------------------------------------*
002560* Rule 8 - the file name must be at least 4 characters long and
002570* the last 4 characters, folded to upper case, must read '.XML'
002580           MOVE 'N' TO CA-LS-SUFFIX-FLAG.
002590           MOVE 1 TO WS-SCAN-IDX.
002600       1110-FIND-NAME-LENGTH.
002610           IF WS-SCAN-IDX > 80
002620               GO TO 1120-LENGTH-FOUND
002630           END-IF.
002640           IF CA-LS-FILE-NAME(WS-SCAN-IDX:1) = SPACE
002650               GO TO 1120-LENGTH-FOUND
002660           END-IF.
002670           ADD 1 TO WS-SCAN-IDX.
002680           GO TO 1110-FIND-NAME-LENGTH.
002690       1120-LENGTH-FOUND.
002700           SUBTRACT 1 FROM WS-SCAN-IDX GIVING WS-FILENAME-LEN.
002710           IF WS-FILENAME-LEN < 4
002720               MOVE 'BAD FILE NAME - TOO SHORT FOR A SUFFIX'
002730                   TO CA-RETURN-MESSAGE
002740               SET CA-RC-BAD-FILE-SUFFIX TO TRUE
002750               GO TO 1100-EXIT
002760           END-IF.
002770           COMPUTE WS-SUFFIX-START = WS-FILENAME-LEN - 3.
002780           MOVE CA-LS-FILE-NAME(WS-SUFFIX-START:4) TO WS-SUFFIX-TEXT.
002790           INSPECT WS-SUFFIX-TEXT
002800               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002810           IF WS-SUFFIX-TEXT = '.XML'
002820               MOVE 'Y' TO CA-LS-SUFFIX-FLAG
002830           ELSE
002840               MOVE 'BAD FILE NAME - MUST END IN .XML'
002850                   TO CA-RETURN-MESSAGE
002860               SET CA-RC-BAD-FILE-SUFFIX TO TRUE
002870           END-IF.
002880       1100-EXIT.
002890           EXIT.
002900
002910*----------------------------------------------------------------*
002920       1200-OPEN-BOOK-FILES.
002930*----------------------------------------------------------------*
002940           OPEN INPUT STOCKFIL BUYORD SELORD STKTRAN.
002950           IF WS-STOCKFIL-STATUS NOT = '00'
002960               MOVE ' UNABLE TO OPEN STOCKFIL' TO EM-DETAIL
002970               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
002980               MOVE 'UNABLE TO OPEN STOCK MASTER FILE'
002990                   TO CA-RETURN-MESSAGE
003000               SET CA-RC-BOOK-INVALID TO TRUE
003010           END-IF.
003020       1200-EXIT.
003030           EXIT.
003040
003050*----------------------------------------------------------------*
003060       1300-READ-STOCK-MASTER.
003070*----------------------------------------------------------------*
003080           READ STOCKFIL INTO STOCKFIL-RECORD
003090               AT END
003100                   MOVE 'Y' TO WS-STOCKFIL-EOF-SW
003110                   GO TO 1300-EXIT
003120           END-READ.
003130           ADD 1 TO WS-STOCK-COUNT.
003140           MOVE STOCKFIL-RECORD TO WS-STOCK-TABLE(WS-STOCK-COUNT).
003150           ADD 1 TO WS-RECORDS-LOADED.
003160       1300-EXIT.
003170           EXIT.
003180
003190*----------------------------------------------------------------*
003200       1400-READ-BUY-ORDERS.
003210*----------------------------------------------------------------*
003220           READ BUYORD INTO BUYORD-RECORD
003230               AT END
003240                   MOVE 'Y' TO WS-BUYORD-EOF-SW
003250                   GO TO 1400-EXIT
003260           END-READ.
003270           MOVE BO-SYMBOL TO WS-SEARCH-SYMBOL.
003280           PERFORM 1810-FIND-STOCK-BY-SYMBOL THRU 1810-EXIT.
003290           IF WS-FOUND
003300               ADD 1 TO STK-BUY-COUNT(WS-FOUND-IDX)
003310               MOVE BO-TIME-STAMP
003320                   TO BUY-ORD-TIME-STAMP(WS-FOUND-IDX,
003330                                          STK-BUY-COUNT(WS-FOUND-IDX))
003340               MOVE BO-DIRECTION
003350                   TO BUY-ORD-DIRECTION(WS-FOUND-IDX,
003360                                         STK-BUY-COUNT(WS-FOUND-IDX))
003370               MOVE BO-TYPE
003380                   TO BUY-ORD-TYPE(WS-FOUND-IDX,
003390                                    STK-BUY-COUNT(WS-FOUND-IDX))
003400               MOVE BO-QUANTITY
003410                   TO BUY-ORD-QUANTITY(WS-FOUND-IDX,
003420                                        STK-BUY-COUNT(WS-FOUND-IDX))
003430               MOVE BO-LIMIT-PRICE
003440                   TO BUY-ORD-LIMIT-PRICE(WS-FOUND-IDX,
003450                                        STK-BUY-COUNT(WS-FOUND-IDX))
003460               ADD 1 TO WS-RECORDS-LOADED
003470           END-IF.
003480       1400-EXIT.
003490           EXIT.
003500
003510*----------------------------------------------------------------*
003520       1500-READ-SELL-ORDERS.
003530*----------------------------------------------------------------*
003540           READ SELORD INTO SELORD-RECORD
003550               AT END
003560                   MOVE 'Y' TO WS-SELORD-EOF-SW
003570                   GO TO 1500-EXIT
003580           END-READ.
003590           MOVE SO-SYMBOL TO WS-SEARCH-SYMBOL.
003600           PERFORM 1810-FIND-STOCK-BY-SYMBOL THRU 1810-EXIT.
003610           IF WS-FOUND
003620               ADD 1 TO STK-SELL-COUNT(WS-FOUND-IDX)
003630               MOVE SO-TIME-STAMP
003640                   TO SEL-ORD-TIME-STAMP(WS-FOUND-IDX,
003650                                          STK-SELL-COUNT(WS-FOUND-IDX))
003660               MOVE SO-DIRECTION
003670                   TO SEL-ORD-DIRECTION(WS-FOUND-IDX,
003680                                         STK-SELL-COUNT(WS-FOUND-IDX))
003690               MOVE SO-TYPE
003700                   TO SEL-ORD-TYPE(WS-FOUND-IDX,
003710                                    STK-SELL-COUNT(WS-FOUND-IDX))
003720               MOVE SO-QUANTITY
003730                   TO SEL-ORD-QUANTITY(WS-FOUND-IDX,
003740                                        STK-SELL-COUNT(WS-FOUND-IDX))
003750               MOVE SO-LIMIT-PRICE
003760                   TO SEL-ORD-LIMIT-PRICE(WS-FOUND-IDX,
003770                                        STK-SELL-COUNT(WS-FOUND-IDX))
003780               ADD 1 TO WS-RECORDS-LOADED
003790           END-IF.
003800       1500-EXIT.
003810           EXIT.
003820
003830*----------------------------------------------------------------*
003840       1600-READ-TRANSACTIONS.
003850*----------------------------------------------------------------*
003860           READ STKTRAN INTO STKTRAN-RECORD
003870               AT END
003880                   MOVE 'Y' TO WS-STKTRAN-EOF-SW
003890                   GO TO 1600-EXIT
003900           END-READ.
003910           MOVE ST-SYMBOL TO WS-SEARCH-SYMBOL.
003920           PERFORM 1810-FIND-STOCK-BY-SYMBOL THRU 1810-EXIT.
003930           IF WS-FOUND
003940               ADD 1 TO STK-TRAN-COUNT(WS-FOUND-IDX)
003950               MOVE ST-TIME-STAMP
003960                   TO TRAN-TIME-STAMP(WS-FOUND-IDX,
003970                                       STK-TRAN-COUNT(WS-FOUND-IDX))
003980               MOVE ST-QUANTITY
003990                   TO TRAN-QUANTITY(WS-FOUND-IDX,
004000                                     STK-TRAN-COUNT(WS-FOUND-IDX))
004010               MOVE ST-PRICE
004020                   TO TRAN-PRICE(WS-FOUND-IDX,
004030                                  STK-TRAN-COUNT(WS-FOUND-IDX))
004040               ADD 1 TO WS-RECORDS-LOADED
004050           END-IF.
004060       1600-EXIT.
004070           EXIT.
004080
004090*----------------------------------------------------------------*
004100       1700-CLOSE-BOOK-FILES.
004110*----------------------------------------------------------------*
004120           CLOSE STOCKFIL BUYORD SELORD STKTRAN.
004130       1700-EXIT.
004140           EXIT.
004150
004160*----------------------------------------------------------------*
004170       1810-FIND-STOCK-BY-SYMBOL.
004180*----------------------------------------------------------------*
004190* Linear scan of the Stock table by Symbol - the book has no VSAM
004200* or ISAM key of its own, it is searched the way the old in-memory
004210* commarea list was searched.  Symbol match is case-insensitive
004220* (Rule 7/Rule 6 both key off Symbol without regard to case), so
004230* both sides of the compare are folded to upper case first.
004240           MOVE 'N' TO WS-FOUND-SW.
004250           MOVE 0 TO WS-FOUND-IDX.
004260           MOVE 1 TO WS-SAVE-IDX.
004270           MOVE WS-SEARCH-SYMBOL TO WS-FOLD-KEY.
004280           INSPECT WS-FOLD-KEY
004290               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
004300       1815-SCAN-STOCK-TABLE.
004310           IF WS-SAVE-IDX > WS-STOCK-COUNT
004320               GO TO 1810-EXIT
004330           END-IF.
004340           MOVE STK-SYMBOL(WS-SAVE-IDX) TO WS-FOLD-CAND.
004350           INSPECT WS-FOLD-CAND
004360               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
004370           IF WS-FOLD-CAND = WS-FOLD-KEY
004380               MOVE WS-SAVE-IDX TO WS-FOUND-IDX
004390               MOVE 'Y' TO WS-FOUND-SW
004400               GO TO 1810-EXIT
004410           END-IF.
004420           ADD 1 TO WS-SAVE-IDX.
004430           GO TO 1815-SCAN-STOCK-TABLE.
004440       1810-EXIT.
004450           EXIT.
004460
004470*----------------------------------------------------------------*
004480       2000-GET-STOCK-BY-SYMBOL.
004490*----------------------------------------------------------------*
004500* Rule 7: distinguish an empty
004510* book from a Symbol simply not present in a non-empty book.  The
004520* actual scan is shared with 1810 above, key folded the same way
004530           MOVE 'N' TO WS-FOUND-SW.
004540           IF WS-STOCK-COUNT = 0
004550               MOVE 'BOOK IS EMPTY - NO STOCKS LOADED'
004560                   TO CA-RETURN-MESSAGE
004570               SET CA-RC-STOCK-NOT-FOUND TO TRUE
004580               GO TO 2000-EXIT
004590           END-IF.
004600           MOVE CA-LU-SYMBOL TO WS-SEARCH-SYMBOL.
004610           PERFORM 1810-FIND-STOCK-BY-SYMBOL THRU 1810-EXIT.
004620           IF WS-FOUND
004630               MOVE WS-FOUND-IDX TO CA-LU-FOUND-INDEX
004640               SET CA-RC-NORMAL TO TRUE
004650           ELSE
004660               MOVE 'STOCK SYMBOL NOT FOUND IN BOOK'
004670                   TO CA-RETURN-MESSAGE
004680               SET CA-RC-STOCK-NOT-FOUND TO TRUE
004690           END-IF.
004700       2000-EXIT.
004710           EXIT.
004720
004730*----------------------------------------------------------------*
004740       9000-REQUEST-NOT-RECOGNISED.
004750*----------------------------------------------------------------*
004760           MOVE CA-REQUEST-ID TO EM-REQUEST-ID.
004770           MOVE ' UNKNOWN REQUEST ID RECEIVED' TO EM-DETAIL.
004780           PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT.
004790       9000-EXIT.
004800           EXIT.
004810
004820*================================================================*
004830* Procedure to write error message to the batch job log.        *
004840*================================================================*
004850       9999-WRITE-ERROR-MESSAGE.
004860           MOVE WS-RUN-DATE TO EM-DATE.
004870           MOVE WS-RUN-TIME TO EM-TIME.
004880           DISPLAY 'EXB0XVDS-ERROR: ' EM-FULL-LINE.
004890       9999-EXIT.
004900           EXIT.
