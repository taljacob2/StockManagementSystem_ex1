000100***************************************************************
000110*                                                                *
000120* MODULE NAME = EXB0XSSM                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch   *
000150*                     Order Matching Run - Stock Manager        *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XSSM                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* TRANSACTION NAME = n/a                                        *
000310*                                                                *
000320* FUNCTION =                                                    *
000330*      Keeper of Stock identity within the loaded book.  Two    *
000340*      services: (1) a duplicate-Stock scan that walks the book  *
000350*      once at start of run and rejects it if any two Stocks    *
000360*      share a Symbol or a Company Name, and (2) the price      *
000370*      post-back a Transaction leaves on its Stock, posting     *
000380*      CA-SM-NEW-PRICE into WS-STOCK-TABLE at CA-DS-STOCK-INDEX *
000390*      whenever EXB0XODE completes a match.                     *
000400*                                                                *
000410*----------------------------------------------------------------*
000420*                                                                *
000430* ENTRY POINT = EXB0XSSM                                        *
000440*                                                                *
000450*----------------------------------------------------------------*
000460*                                                                *
000470* CHANGE ACTIVITY :                                              *
000480*                                                                *
000490*      $MOD(EXB0XSSM),COMP(RSEBATCH),PROD(RSE     ):             *
000500*                                                                *
000510*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000520*   $D0= I00112 100 880612 RXSDPB  : NEW STOCK MANAGER MODULE   *
000530*   $D1= I00299 121 910801 RXSJKM  : ADDED PRICE POST-BACK      *
000540*                                    SERVICE FOR EXB0XODE         *
000550*   $D2= I00366 135 940111 RXSTLH  : DUPLICATE CHECK NOW SCANS   *
000560*                                    FULL N-SQUARED, WAS ADJACENT *
000570*                                    PAIRS ONLY - MISSED SOME      *
000580*                                    DUPLICATES ON A LARGE BOOK    *
000590*   $D3= I00398 137 940822 RXSKLW  : SYMBOL/COMPANY NAME MATCH   *
000600*                                    NOW CASE-INSENSITIVE - SAME   *
000610*                                    FIX AS EXB0XVDS I00398        *
000620*   $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - NO      *
000630*                                    DATE ARITHMETIC IN THIS       *
000640*                                    MODULE - NO CHANGE REQUIRED   *
000645*   $D4= I00520 152 020313 RXSMPD  : DR AUDIT - CONFIRMED       *
000646*                                    DUPLICATE-CHECK SCAN       *
000647*                                    STILL MEETS STANDARD,      *
000648*                                    NO CODE CHANGE             *
000650*                                                                *
000660***************************************************************
000670       IDENTIFICATION DIVISION.
000680       PROGRAM-ID. EXB0XSSM.
000690       AUTHOR. D-P-BEAUMONT.
000700       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000710       DATE-WRITTEN. 06/12/88.
000720       DATE-COMPILED.
000730       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000740       ENVIRONMENT DIVISION.
000750       CONFIGURATION SECTION.
000760       SOURCE-COMPUTER. IBM-3090.
000770       OBJECT-COMPUTER. IBM-3090.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM.
000800       DATA DIVISION.
000810       WORKING-STORAGE SECTION.
000820*----------------------------------------------------------------*
000830* Common defintions                                              *
000840*----------------------------------------------------------------*
000850* Run time (debug) infomation for this invocation
000860         01  WS-HEADER.
000870            03 WS-EYECATCHER            PIC X(16)
000880                                         VALUE 'EXB0XSSM------WS'.
000890            03 WS-JOBNAME               PIC X(08).
000900            03 WS-STEPNAME              PIC X(08).
000910
000920* Variables for time/date processing
000930       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
000940       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
000950           03 WS-RUN-DATE-YY            PIC 9(02).
000960           03 WS-RUN-DATE-MM            PIC 9(02).
000970           03 WS-RUN-DATE-DD            PIC 9(02).
000980       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
000990
001000* Error Message structure
001010       01  ERROR-MSG.
001020           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001030           03 FILLER                   PIC X     VALUE SPACES.
001040           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001050           03 FILLER                   PIC X(9)  VALUE ' RSEBSSM '.
001060           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001070           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001080           03 FILLER                   PIC X     VALUE SPACES.
001090           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001100       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001110           03 EM-FULL-LINE             PIC X(85).
001120
001130* Work fields for the duplicate-Stock scan (Rule 6) -
001140* WS-DUP-I climbs the book from the front, WS-DUP-J walks back down
001150* from the end to WS-DUP-I + 1 for every value WS-DUP-I takes
001160       01 WORKFIELDS.
001170           03 WS-DUP-I                 PIC S9(4) COMP.
001180           03 WS-DUP-J                 PIC S9(4) COMP.
001190           03 WS-PRICE-FOUND-SW        PIC X(1)  VALUE 'N'.
001200              88 WS-PRICE-FOUND                  VALUE 'Y'.
001210           03 WS-PRICE-SCAN-IDX        PIC S9(4) COMP.
001220
001230* Case-fold work area (Rule 6 is case-insensitive on both Symbol and
001240* Company Name) - folded upper-case without an intrinsic FUNCTION,
001250* per shop convention
001260       01 WS-CASE-FOLD-TABLES.
001270           03 WS-LOWER-ALPHABET  PIC X(26)
001280                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
001290           03 WS-UPPER-ALPHABET  PIC X(26)
001300                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001310       01 WS-FOLD-AREAS.
001320           03 WS-FOLD-SYMBOL-I         PIC X(10).
001330           03 WS-FOLD-SYMBOL-J         PIC X(10).
001340           03 WS-FOLD-NAME-I           PIC X(40).
001350           03 WS-FOLD-NAME-J           PIC X(40).
001360
001370* Counters
001380       77 WS-STOCKS-CHECKED            PIC S9(7) COMP-3 VALUE ZERO.
001390       77 WS-PRICES-POSTED             PIC S9(7) COMP-3 VALUE ZERO.
001400
001410       LINKAGE SECTION.
001420       01 WS-ENGINE-COMMAREA.
001430           COPY EXB0XCP1.
001440       01 WS-STOCK-COMMAREA.
001450           COPY EXB0XCP2.
001460       01 WS-STOCK-BOOK.
001470           COPY EXB0XCP3.
001480
001490******************************************************************
001500*    P R O C E D U R E S                                          *
001510******************************************************************
001520       PROCEDURE DIVISION USING WS-ENGINE-COMMAREA
001530                                 WS-STOCK-COMMAREA
001540                                 WS-STOCK-BOOK.
001550
001560*----------------------------------------------------------------*
001570       0000-MAINLINE.
001580*----------------------------------------------------------------*
001590           INITIALIZE WORKFIELDS.
001600           ACCEPT WS-RUN-DATE FROM DATE.
001610           ACCEPT WS-RUN-TIME FROM TIME.
001620           SET CA-RC-NORMAL TO TRUE.
001630
001640           EVALUATE TRUE
001650               WHEN CA-REQ-VALIDATE-BOOK
001660                   PERFORM 1000-CHECK-VALID-STOCKS THRU 1000-EXIT
001670               WHEN CA-DS-UPDATE-PRICE
001680                   PERFORM 2000-UPDATE-STOCK-PRICE THRU 2000-EXIT
001690               WHEN OTHER
001700                   PERFORM 9000-REQUEST-NOT-RECOGNISED THRU 9000-EXIT
001710           END-EVALUATE.
001720           GOBACK.
001730
001740*----------------------------------------------------------------*
001750       1000-CHECK-VALID-STOCKS.
001760*----------------------------------------------------------------*
001770* Rule 6 - no two Stocks in the
001780* book may share a Symbol or a Company Name.  WS-DUP-I runs 1 up
001790* to WS-STOCK-COUNT - 1; for each WS-DUP-I, WS-DUP-J runs down from
001800* WS-STOCK-COUNT to WS-DUP-I + 1, so every unordered pair is tested
001810* exactly once.  The scan stops the instant a violation is found -
001820* the book is rejected whole, not patched entry by entry.
001830           MOVE 1 TO WS-DUP-I.
001840           PERFORM 1100-CHECK-ONE-STOCK THRU 1100-EXIT
001850               UNTIL WS-DUP-I >= WS-STOCK-COUNT
001860                  OR NOT CA-RC-NORMAL.
001870       1000-EXIT.
001880           EXIT.
001890
001900*----------------------------------------------------------------*
001910       1100-CHECK-ONE-STOCK.
001920*----------------------------------------------------------------*
001930* Fold WS-DUP-I's Symbol/Company Name once - they do not change
001940* while WS-DUP-J walks back down against them
001950           MOVE STK-SYMBOL(WS-DUP-I) TO WS-FOLD-SYMBOL-I.
001960           INSPECT WS-FOLD-SYMBOL-I
001970               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
001980           MOVE STK-COMPANY-NAME(WS-DUP-I) TO WS-FOLD-NAME-I.
001990           INSPECT WS-FOLD-NAME-I
002000               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002010           COMPUTE WS-DUP-J = WS-STOCK-COUNT.
002020           PERFORM 1150-CHECK-AGAINST-J THRU 1150-EXIT
002030               UNTIL WS-DUP-J <= WS-DUP-I
002040                  OR NOT CA-RC-NORMAL.
002050           ADD 1 TO WS-STOCKS-CHECKED.
002060           ADD 1 TO WS-DUP-I.
002070       1100-EXIT.
002080           EXIT.
002090
002100*----------------------------------------------------------------*
002110       1150-CHECK-AGAINST-J.
002120*----------------------------------------------------------------*
002130* Symbol and Company Name are matched case-insensitively - a book
002140* with "RIZ" and "riz" as two different Stocks is still ambiguous
002150           MOVE STK-SYMBOL(WS-DUP-J) TO WS-FOLD-SYMBOL-J.
002160           INSPECT WS-FOLD-SYMBOL-J
002170               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002180           IF WS-FOLD-SYMBOL-I = WS-FOLD-SYMBOL-J
002190               MOVE 'DUPLICATE STOCK SYMBOL FOUND IN LOADED BOOK'
002200                   TO CA-RETURN-MESSAGE
002210               SET CA-RC-BOOK-INVALID TO TRUE
002220               GO TO 1150-EXIT
002230           END-IF.
002240           MOVE STK-COMPANY-NAME(WS-DUP-J) TO WS-FOLD-NAME-J.
002250           INSPECT WS-FOLD-NAME-J
002260               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002270           IF WS-FOLD-NAME-I = WS-FOLD-NAME-J
002280               MOVE 'DUPLICATE COMPANY NAME FOUND IN LOADED BOOK'
002290                   TO CA-RETURN-MESSAGE
002300               SET CA-RC-BOOK-INVALID TO TRUE
002310               GO TO 1150-EXIT
002320           END-IF.
002330           SUBTRACT 1 FROM WS-DUP-J.
002340       1150-EXIT.
002350           EXIT.
002360
002370*----------------------------------------------------------------*
002380       2000-UPDATE-STOCK-PRICE.
002390*----------------------------------------------------------------*
002400* Rule 2 side effect - a Transaction always leaves its Price as
002410* the new last-traded Price of the Stock it was made against.
002420* EXB0XODE hands us CA-DS-STOCK-INDEX straight from its own book
002430* search, but we re-confirm the Symbol still matches before we
002440* trust the index - a defensive check carried over from the days
002450* this ran as a CICS LINK and could be driven out of sequence.
002460           MOVE 'N' TO WS-PRICE-FOUND-SW.
002470           IF CA-DS-STOCK-INDEX > 0
002480              AND CA-DS-STOCK-INDEX NOT > WS-STOCK-COUNT
002490               MOVE CA-DS-STOCK-INDEX TO WS-PRICE-SCAN-IDX
002500               IF STK-SYMBOL(WS-PRICE-SCAN-IDX) = CA-SM-SYMBOL
002510                   MOVE 'Y' TO WS-PRICE-FOUND-SW
002520               END-IF
002530           END-IF.
002540           IF WS-PRICE-FOUND
002550               MOVE CA-SM-NEW-PRICE TO STK-PRICE(WS-PRICE-SCAN-IDX)
002560               ADD 1 TO WS-PRICES-POSTED
002570               SET CA-DS-RC-NORMAL TO TRUE
002580           ELSE
002590               MOVE 'STOCK INDEX/SYMBOL MISMATCH ON PRICE POST-BACK'
002600                   TO CA-RETURN-MESSAGE
002610               SET CA-DS-RC-STOCK-NOT-FOUND TO TRUE
002620           END-IF.
002630       2000-EXIT.
002640           EXIT.
002650
002660*----------------------------------------------------------------*
002670       9000-REQUEST-NOT-RECOGNISED.
002680*----------------------------------------------------------------*
002690           MOVE CA-REQUEST-ID TO EM-REQUEST-ID.
002700           MOVE ' UNKNOWN REQUEST ID RECEIVED' TO EM-DETAIL.
002710           PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT.
002720       9000-EXIT.
002730           EXIT.
002740
002750*================================================================*
002760* Procedure to write error message to the batch job log.        *
002770*================================================================*
002780       9999-WRITE-ERROR-MESSAGE.
002790           MOVE WS-RUN-DATE TO EM-DATE.
002800           MOVE WS-RUN-TIME TO EM-TIME.
002810           DISPLAY 'EXB0XSSM-ERROR: ' EM-FULL-LINE.
002820       9999-EXIT.
002830           EXIT.
