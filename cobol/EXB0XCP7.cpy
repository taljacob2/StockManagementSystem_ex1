000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = EXB0XCP7                                 *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA EXCHANGE SYSTEMS - Order Matching    *
000150*                     Batch - Matching Pass Working Request     *
000160*                                                                *
000170*  @BANNER_START                                                *
000180*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000190*                                                                *
000200*  RXS-1140              EXB0XCP7                               *
000210*                                                                *
000220*  (C) Copyright Rizpa Exchange Systems 1988, 1998               *
000230*                                                                *
000240*  RSE BATCH SUITE                                              *
000250*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000260*  @BANNER_END                                                  *
000270*                                                                *
000280* STATUS = 4.2.0                                                *
000290*                                                                *
000300* FUNCTION =                                                    *
000310*      Working-storage only (never on a CALL boundary).  Holds  *
000320*      EXB0XODE's state for the one Order currently being run   *
000330*      through the matching pass: which queue is the            *
000340*      "arrived" side, which is the "opposite" side, and the    *
000350*      running remaining quantity still to be filled.           *
000360*----------------------------------------------------------------*
000370*                                                                *
000380* CHANGE ACTIVITY :                                              *
000390*      $SEG(EXB0XCP7),COMP(RSEBATCH),PROD(RSE     ):             *
000400*                                                                *
000410*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000420*   $D0= I00360 132 930615 RXSTLH  : NEW MATCH-PASS WORK AREA   *
000430*                                                                *
000440******************************************************************
000450*    Matching pass request - one entry active per arrived Order
000460     03 WS-MTR-STOCK-INDEX          PIC S9(4)      COMP.
000470     03 WS-MTR-ARRIVED-DIRECTION    PIC X(04).
000480        88 WS-MTR-ARRIVED-IS-BUY        VALUE 'BUY '.
000490        88 WS-MTR-ARRIVED-IS-SELL       VALUE 'SELL'.
000500     03 WS-MTR-ARRIVED-INDEX        PIC S9(4)      COMP.
000510     03 WS-MTR-OPPOSITE-INDEX       PIC S9(4)      COMP.
000520     03 WS-MTR-REMAINING-QTY        PIC S9(9)      COMP-3.
000530     03 WS-MTR-ARRIVED-VIEW REDEFINES WS-MTR-ARRIVED-DIRECTION.
000540        05 WS-MTR-ARRIVED-DIR-CODE  PIC X(01).
000550        05 FILLER                   PIC X(03).
