000100***************************************************************
000110*                                                                *
000120* MODULE NAME = EXB0XODE                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = RIZPA STOCK EXCHANGE (RSE) Nightly Batch   *
000150*                     Order Matching Run - Order Dispatch/      *
000160*                     Matching Engine                            *
000170*                                                                *
000180*  @BANNER_START                                                *
000190*  Property of Rizpa Exchange Systems - Data Processing Div.    *
000200*                                                                *
000210*  RXS-1140              EXB0XODE                               *
000220*                                                                *
000230*  (C) Copyright Rizpa Exchange Systems 1988, 1999               *
000240*                                                                *
000250*  RSE BATCH SUITE                                              *
000260*  (Element of the Rizpa Stock Exchange Nightly Batch Suite)    *
000270*  @BANNER_END                                                  *
000280*                                                                *
000290* STATUS = 4.2.0                                                *
000300*                                                                *
000310* TRANSACTION NAME = n/a                                        *
000320*                                                                *
000330* FUNCTION =                                                    *
000340*      The heart of the nightly run.  EXB0XCMN hands us one     *
000350*      arrived Order (BUY or SELL) already parked on ORDARRVL.  *
000360*      We (1) find its Stock by Symbol, (2) sorted-add it onto  *
000370*      the appropriate awaiting queue for that Stock, then (3)  *
000380*      walk the opposite queue front-to-back, matching the      *
000390*      arrived Order against resting Orders until either the    *
000400*      arrived Order is fully filled or the opposite queue has  *
000410*      nothing left willing to trade at its price (BATCH FLOW   *
000420*      step 4, Rules 1-5).  EXB0XSOD does the actual queue      *
000430*      surgery (sorted-add/addFirst/reprice); EXB0XSSM posts the*
000440*      resulting last-traded price back onto the Stock.  We hold*
000450*      no Stock Book state of our own - it all lives in WS-     *
000460*      STOCK-BOOK, passed through on every CALL.                *
000470*                                                                *
000480*----------------------------------------------------------------*
000490*                                                                *
000500* ENTRY POINT = EXB0XODE                                        *
000510*                                                                *
000520*----------------------------------------------------------------*
000530*                                                                *
000540* CHANGE ACTIVITY :                                              *
000550*                                                                *
000560*      $MOD(EXB0XODE),COMP(RSEBATCH),PROD(RSE     ):             *
000570*                                                                *
000580*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
000590*   $D0= I00360 132 930615 RXSTLH  : NEW MATCHING ENGINE -      *
000600*                                    REPLACES THE OLD DFH0XODE     *
000610*                                    ON-LINE STUB, WHICH NEVER     *
000620*                                    DID MORE THAN ECHO THE        *
000630*                                    COMMAREA BACK TO CICS         *
000640*   $D1= I00381 136 940415 RXSMPD  : ARRIVED ORDER'S LIVE PRICE  *
000650*                                    NOW RE-READ FROM ITS QUEUE    *
000660*                                    SLOT ON EVERY PASS THROUGH    *
000670*                                    THE WALK, NOT CACHED - A MKT  *
000680*                                    ORDER'S REPRICE (RULE 5)      *
000690*                                    WAS BEING MISSED MID-WALK     *
000700*   $Y2= I00450 150 981103 RXSMPD  : YEAR 2000 REVIEW - NO      *
000710*                                    DATE ARITHMETIC IN THIS       *
000720*                                    MODULE - NO CHANGE REQUIRED   *
000725*   $D2= I00513 152 020312 RXSMPD  : ADDED WS-ARRIVALS-         *
000726*                                    MATCHED RUN COUNTER,       *
000727*                                    INCREMENTED ONCE PER       *
000728*                                    CALL FROM EXB0XCMN         *
000730*                                                                *
000740***************************************************************
000750       IDENTIFICATION DIVISION.
000760       PROGRAM-ID. EXB0XODE.
000770       AUTHOR. D-P-BEAUMONT.
000780       INSTALLATION. RIZPA EXCHANGE SYSTEMS - DATA PROCESSING DIV.
000790       DATE-WRITTEN. 06/15/88.
000800       DATE-COMPILED.
000810       SECURITY. RIZPA EXCHANGE SYSTEMS - INTERNAL USE ONLY.
000820       ENVIRONMENT DIVISION.
000830       CONFIGURATION SECTION.
000840       SOURCE-COMPUTER. IBM-3090.
000850       OBJECT-COMPUTER. IBM-3090.
000860       SPECIAL-NAMES.
000870           C01 IS TOP-OF-FORM.
000880       DATA DIVISION.
000890       WORKING-STORAGE SECTION.
000900*----------------------------------------------------------------*
000910* Common defintions                                              *
000920*----------------------------------------------------------------*
000930* Run time (debug) infomation for this invocation
000940         01  WS-HEADER.
000950            03 WS-EYECATCHER            PIC X(16)
000960                                         VALUE 'EXB0XODE------WS'.
000970            03 WS-JOBNAME               PIC X(08).
000980            03 WS-STEPNAME              PIC X(08).
000990
001000* Variables for time/date processing
001010       01  WS-RUN-DATE                  PIC X(6)  VALUE SPACES.
001020       01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
001030           03 WS-RUN-DATE-YY            PIC 9(02).
001040           03 WS-RUN-DATE-MM            PIC 9(02).
001050           03 WS-RUN-DATE-DD            PIC 9(02).
001060       01  WS-RUN-TIME                  PIC X(8)  VALUE SPACES.
001070
001080* Error Message structure
001090       01  ERROR-MSG.
001100           03 EM-DATE                  PIC X(6)  VALUE SPACES.
001110           03 FILLER                   PIC X     VALUE SPACES.
001120           03 EM-TIME                  PIC X(8)  VALUE SPACES.
001130           03 FILLER                   PIC X(9)  VALUE ' RSEBODE '.
001140           03 FILLER                   PIC X(11) VALUE ' REQUESTID='.
001150           03 EM-REQUEST-ID            PIC X(8)  VALUE SPACES.
001160           03 FILLER                   PIC X     VALUE SPACES.
001170           03 EM-DETAIL                PIC X(50) VALUE SPACES.
001180       01  ERROR-MSG-VIEW REDEFINES ERROR-MSG.
001190           03 EM-FULL-LINE             PIC X(85).
001200
001210* Matching-pass request/response work areas - local state for
001220* the current arrived Order's pass through the matching cycle.
001230* Never passed on a CALL - see EXB0XCP7/EXB0XCP8 banners.
001240       01 WS-MATCH-REQUEST.
001250           COPY EXB0XCP7.
001260       01 WS-MATCH-RESPONSE.
001270           COPY EXB0XCP8.
001280
001290* Work fields
001300       01 WORKFIELDS.
001310           03 WS-OPPOSITE-COUNT        PIC S9(4) COMP.
001320           03 WS-ELIGIBLE-SW           PIC X(1)  VALUE 'N'.
001330              88 WS-ELIGIBLE                     VALUE 'Y'.
001340           03 WS-TXN-QUANTITY          PIC S9(9) COMP-3.
001350           03 WS-TXN-PRICE             PIC S9(11) COMP-3.
001360           03 WS-OPP-REMAINDER         PIC S9(9) COMP-3.
001370           03 WS-ARR-REMAINDER         PIC S9(9) COMP-3.
001380           03 WS-NEW-MKT-PRICE         PIC S9(11) COMP-3.
001390           03 WS-SHIFT-IDX             PIC S9(4) COMP.
001400
001410* Program Names to CALL - fixed for this shop's batch suite
001420       01 WS-PROGRAM-NAMES.
001430           03 WS-BOOK-PROG             PIC X(8) VALUE 'EXB0XVDS'.
001440           03 WS-STOCK-MGR-PROG        PIC X(8) VALUE 'EXB0XSSM'.
001450           03 WS-ORDER-SVC-PROG        PIC X(8) VALUE 'EXB0XSOD'.
001460
001461* Run counter - see $D2 change activity above
001462       77 WS-ARRIVALS-MATCHED       PIC S9(7) COMP-3 VALUE ZERO.
001463
001470       LINKAGE SECTION.
001480       01 WS-ENGINE-COMMAREA.
001490           COPY EXB0XCP1.
001500       01 WS-STOCK-COMMAREA.
001510           COPY EXB0XCP2.
001520       01 WS-STOCK-BOOK.
001530           COPY EXB0XCP3.
001540
001550******************************************************************
001560*    P R O C E D U R E S                                          *
001570******************************************************************
001580       PROCEDURE DIVISION USING WS-ENGINE-COMMAREA
001590                                 WS-STOCK-COMMAREA
001600                                 WS-STOCK-BOOK.
001610
001620*----------------------------------------------------------------*
001630       0000-MAINLINE.
001640*----------------------------------------------------------------*
001650           INITIALIZE WORKFIELDS.
001660           INITIALIZE WS-MATCH-REQUEST.
001670           INITIALIZE WS-MATCH-RESPONSE.
001680           ACCEPT WS-RUN-DATE FROM DATE.
001690           ACCEPT WS-RUN-TIME FROM TIME.
001700           SET CA-DS-RC-NORMAL TO TRUE.
001705           ADD 1 TO WS-ARRIVALS-MATCHED.
001710
001720           PERFORM 1000-FIND-ARRIVED-STOCK THRU 1000-EXIT.
001730           IF CA-DS-RC-NORMAL
001740               PERFORM 1500-ADD-ARRIVED-TO-BOOK THRU 1500-EXIT
001750           END-IF.
001760           IF CA-DS-RC-NORMAL
001770               PERFORM 2000-CALC-ORDERS-OF-SINGLE-STOCK THRU 2000-EXIT
001780           END-IF.
001790           GOBACK.
001800
001810*----------------------------------------------------------------*
001820       1000-FIND-ARRIVED-STOCK.
001830*----------------------------------------------------------------*
001840* Resolve CA-DS-STOCK-INDEX for
001850* the arrived Order's Symbol before anything else can happen
001860           MOVE 'LOOKUPST' TO CA-REQUEST-ID.
001870           MOVE CA-DO-SYMBOL TO CA-LU-SYMBOL.
001880           CALL WS-BOOK-PROG USING WS-ENGINE-COMMAREA
001890                                    WS-STOCK-BOOK.
001900           IF CA-RC-NORMAL
001910               MOVE CA-LU-FOUND-INDEX TO CA-DS-STOCK-INDEX
001920               MOVE CA-LU-FOUND-INDEX TO WS-MTR-STOCK-INDEX
001930               MOVE CA-DO-DIRECTION TO WS-MTR-ARRIVED-DIRECTION
001940           ELSE
001950               MOVE ' STOCK LOOKUP FAILED FOR ARRIVED ORDER'
001960                   TO EM-DETAIL
001970               MOVE CA-DO-SYMBOL TO EM-REQUEST-ID
001980               PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT
001990               SET CA-DS-RC-STOCK-NOT-FOUND TO TRUE
002000           END-IF.
002010       1000-EXIT.
002020           EXIT.
002030
002040*----------------------------------------------------------------*
002050       1500-ADD-ARRIVED-TO-BOOK.
002060*----------------------------------------------------------------*
002070* Precondition for the matching walk (BATCH FLOW step 4) -
002080* the arrived Order must already be sorted-added onto its own
002090* queue before the match walk begins.  EXB0XSOD returns the slot
002100* it used in CA-DS-ORDER-INDEX, which becomes WS-MTR-ARRIVED-INDEX.
002110           IF WS-MTR-ARRIVED-IS-BUY
002120               SET CA-DS-SORTED-ADD-BUY TO TRUE
002130           ELSE
002140               SET CA-DS-SORTED-ADD-SELL TO TRUE
002150           END-IF.
002160           CALL WS-ORDER-SVC-PROG USING WS-ENGINE-COMMAREA
002170                                         WS-STOCK-COMMAREA
002180                                         WS-STOCK-BOOK.
002190           MOVE CA-DS-ORDER-INDEX TO WS-MTR-ARRIVED-INDEX.
002200       1500-EXIT.
002210           EXIT.
002220
002230*----------------------------------------------------------------*
002240       2000-CALC-ORDERS-OF-SINGLE-STOCK.
002250*----------------------------------------------------------------*
002260* Walk the opposite queue
002270* from its current first entry onward (WS-MTR-OPPOSITE-INDEX),
002280* matching the arrived Order (WS-MTR-ARRIVED-INDEX, on its own
002290* queue) until it is removed (fully filled) or the opposite queue
002300* is exhausted.  A matched-and-removed opposite entry shifts the
002310* rest of the queue down one slot inside EXB0XSOD, so the walk
002320* index is only advanced when the current opposite entry was NOT
002330* eligible - an eligible match either ends the walk (arrived
002340* Order filled) or leaves the next opposite Order sitting at the
002350* same index the removed one just vacated.
002360           MOVE 1 TO WS-MTR-OPPOSITE-INDEX.
002370           MOVE ZERO TO WS-MTS-TRANSACTIONS-MADE.
002380           SET WS-MTS-ARRIVED-PARTIAL TO TRUE.
002390           IF WS-MTR-ARRIVED-IS-BUY
002400               MOVE STK-SELL-COUNT(WS-MTR-STOCK-INDEX)
002410                   TO WS-OPPOSITE-COUNT
002420           ELSE
002430               MOVE STK-BUY-COUNT(WS-MTR-STOCK-INDEX)
002440                   TO WS-OPPOSITE-COUNT
002450           END-IF.
002460           PERFORM 2050-WALK-OPPOSITE-QUEUE THRU 2050-EXIT
002470               UNTIL WS-MTR-OPPOSITE-INDEX > WS-OPPOSITE-COUNT
002480                  OR WS-MTS-ARRIVED-FULLY-FILLED.
002490           IF WS-MTS-TRANSACTIONS-MADE > ZERO
002500               PERFORM 2500-POST-STOCK-PRICE THRU 2500-EXIT
002510           END-IF.
002520       2000-EXIT.
002530           EXIT.
002540
002550*----------------------------------------------------------------*
002560       2050-WALK-OPPOSITE-QUEUE.
002570*----------------------------------------------------------------*
002580* One opposite Order examined per pass.  WS-OPPOSITE-COUNT is
002590* re-read after a match in case the opposite queue shrank by a
002600* removal - it never grows during a walk, so re-reading is safe.
002610           PERFORM 2100-CHECK-MATCH-ELIGIBLE THRU 2100-EXIT.
002620           IF WS-ELIGIBLE
002630               PERFORM 2200-CREATE-TRANSACTION THRU 2200-EXIT
002640               PERFORM 2300-SHRINK-OR-REMOVE-OPPOSITE THRU 2300-EXIT
002650               PERFORM 2400-SHRINK-OR-REMOVE-ARRIVED THRU 2400-EXIT
002660               IF WS-MTR-ARRIVED-IS-BUY
002670                   MOVE STK-SELL-COUNT(WS-MTR-STOCK-INDEX)
002680                       TO WS-OPPOSITE-COUNT
002690               ELSE
002700                   MOVE STK-BUY-COUNT(WS-MTR-STOCK-INDEX)
002710                       TO WS-OPPOSITE-COUNT
002720               END-IF
002730           ELSE
002740               ADD 1 TO WS-MTR-OPPOSITE-INDEX
002750           END-IF.
002760       2050-EXIT.
002770           EXIT.
002780
002790*----------------------------------------------------------------*
002800       2100-CHECK-MATCH-ELIGIBLE.
002810*----------------------------------------------------------------*
002820* Rule 1 - price condition.  The arrived Order's own current
002830* price is re-read from its queue slot every pass, not cached,
002840* so a Rule 5 reprice earlier in this same walk is always honoured.
002850           MOVE 'N' TO WS-ELIGIBLE-SW.
002860           IF WS-MTR-ARRIVED-IS-BUY
002870               IF SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
002880                    WS-MTR-OPPOSITE-INDEX) NOT >
002890                  BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
002900                    WS-MTR-ARRIVED-INDEX)
002910                   MOVE 'Y' TO WS-ELIGIBLE-SW
002920               END-IF
002930           ELSE
002940               IF BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
002950                    WS-MTR-OPPOSITE-INDEX) NOT <
002960                  SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
002970                    WS-MTR-ARRIVED-INDEX)
002980                   MOVE 'Y' TO WS-ELIGIBLE-SW
002990               END-IF
003000           END-IF.
003010       2100-EXIT.
003020           EXIT.
003030
003040*----------------------------------------------------------------*
003050       2200-CREATE-TRANSACTION.
003060*----------------------------------------------------------------*
003070* Rule 2 - TIME-STAMP from the arrived Order, QUANTITY the lesser
003080* of the two, PRICE always the resting (opposite) Order's price.
003090* Handed to EXB0XSOD as an addFirst - no re-sort on this insert.
003100           IF WS-MTR-ARRIVED-IS-BUY
003110               MOVE BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003120                    WS-MTR-ARRIVED-INDEX) TO WS-TXN-QUANTITY
003130               IF SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003140                    WS-MTR-OPPOSITE-INDEX) < WS-TXN-QUANTITY
003150                   MOVE SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003160                        WS-MTR-OPPOSITE-INDEX) TO WS-TXN-QUANTITY
003170               END-IF
003180               MOVE SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
003190                    WS-MTR-OPPOSITE-INDEX) TO WS-TXN-PRICE
003200               MOVE BUY-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX,
003210                    WS-MTR-ARRIVED-INDEX) TO CA-TA-TIME-STAMP
003220           ELSE
003230               MOVE SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003240                    WS-MTR-ARRIVED-INDEX) TO WS-TXN-QUANTITY
003250               IF BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003260                    WS-MTR-OPPOSITE-INDEX) < WS-TXN-QUANTITY
003270                   MOVE BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003280                        WS-MTR-OPPOSITE-INDEX) TO WS-TXN-QUANTITY
003290               END-IF
003300               MOVE BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
003310                    WS-MTR-OPPOSITE-INDEX) TO WS-TXN-PRICE
003320               MOVE SEL-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX,
003330                    WS-MTR-ARRIVED-INDEX) TO CA-TA-TIME-STAMP
003340           END-IF.
003350           MOVE WS-TXN-QUANTITY TO CA-TA-QUANTITY.
003360           MOVE WS-TXN-PRICE TO CA-TA-LIMIT-PRICE.
003370           SET CA-DS-ADDFIRST-TRAN TO TRUE.
003380           CALL WS-ORDER-SVC-PROG USING WS-ENGINE-COMMAREA
003390                                         WS-STOCK-COMMAREA
003400                                         WS-STOCK-BOOK.
003410           ADD 1 TO WS-MTS-TRANSACTIONS-MADE.
003420           MOVE WS-TXN-PRICE TO WS-MTS-LAST-TRADED-PRICE.
003430       2200-EXIT.
003440           EXIT.
003450
003460*----------------------------------------------------------------*
003470       2300-SHRINK-OR-REMOVE-OPPOSITE.
003480*----------------------------------------------------------------*
003490* Rule 3 - the opposite Order shrinks in place if it still has
003500* quantity left, otherwise EXB0XSOD's own removal (a shift-down
003510* of the rest of the queue) is what makes the "same index" walk
003520* logic in 2050 correct - we only ever adjust the quantity here,
003530* the physical remove/shift is a queue-table operation EXB0XSOD
003540* owns, not us
003550           IF WS-MTR-ARRIVED-IS-BUY
003560               COMPUTE WS-OPP-REMAINDER =
003570                   SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003580                        WS-MTR-OPPOSITE-INDEX) - WS-TXN-QUANTITY
003590               IF WS-OPP-REMAINDER > ZERO
003600                   MOVE WS-OPP-REMAINDER TO
003610                        SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003620                             WS-MTR-OPPOSITE-INDEX)
003630                   SET WS-MTS-OPPOSITE-SHRUNK TO TRUE
003640               ELSE
003650                   PERFORM 2310-REMOVE-OPPOSITE-SELL
003660                       THRU 2310-EXIT
003670                   SUBTRACT 1 FROM STK-SELL-COUNT(WS-MTR-STOCK-INDEX)
003680                   SET WS-MTS-OPPOSITE-REMOVED TO TRUE
003690               END-IF
003700           ELSE
003710               COMPUTE WS-OPP-REMAINDER =
003720                   BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003730                        WS-MTR-OPPOSITE-INDEX) - WS-TXN-QUANTITY
003740               IF WS-OPP-REMAINDER > ZERO
003750                   MOVE WS-OPP-REMAINDER TO
003760                        BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
003770                             WS-MTR-OPPOSITE-INDEX)
003780                   SET WS-MTS-OPPOSITE-SHRUNK TO TRUE
003790               ELSE
003800                   PERFORM 2320-REMOVE-OPPOSITE-BUY
003810                       THRU 2320-EXIT
003820                   SUBTRACT 1 FROM STK-BUY-COUNT(WS-MTR-STOCK-INDEX)
003830                   SET WS-MTS-OPPOSITE-REMOVED TO TRUE
003840               END-IF
003850           END-IF.
003860       2300-EXIT.
003870           EXIT.
003880
003890*----------------------------------------------------------------*
003900       2310-REMOVE-OPPOSITE-SELL.
003910*----------------------------------------------------------------*
003920* Shift every entry above WS-MTR-OPPOSITE-INDEX down one slot in
003930* STK-SELL-QUEUE, using WS-SHIFT-IDX as the moving pointer so
003940* WS-MTR-OPPOSITE-INDEX itself is left untouched - the walk in
003950* 2050 resumes at that same slot, now holding whatever shifted
003960* into it
003970           MOVE WS-MTR-OPPOSITE-INDEX TO WS-SHIFT-IDX.
003980       2311-SHIFT-SELL-DOWN.
003990           IF WS-SHIFT-IDX >= STK-SELL-COUNT(WS-MTR-STOCK-INDEX)
004000               GO TO 2310-EXIT
004010           END-IF.
004020           MOVE SEL-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX,
004030                WS-SHIFT-IDX + 1)
004040             TO SEL-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004050           MOVE SEL-ORD-DIRECTION(WS-MTR-STOCK-INDEX,
004060                WS-SHIFT-IDX + 1)
004070             TO SEL-ORD-DIRECTION(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004080           MOVE SEL-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX + 1)
004090             TO SEL-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004100           MOVE SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
004110                WS-SHIFT-IDX + 1)
004120             TO SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004130           MOVE SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
004140                WS-SHIFT-IDX + 1)
004150             TO SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004160           ADD 1 TO WS-SHIFT-IDX.
004170           GO TO 2311-SHIFT-SELL-DOWN.
004180       2310-EXIT.
004190           EXIT.
004200
004210*----------------------------------------------------------------*
004220       2320-REMOVE-OPPOSITE-BUY.
004230*----------------------------------------------------------------*
004240* Mirror of 2310 against STK-BUY-QUEUE
004250           MOVE WS-MTR-OPPOSITE-INDEX TO WS-SHIFT-IDX.
004260       2321-SHIFT-BUY-DOWN.
004270           IF WS-SHIFT-IDX >= STK-BUY-COUNT(WS-MTR-STOCK-INDEX)
004280               GO TO 2320-EXIT
004290           END-IF.
004300           MOVE BUY-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX,
004310                WS-SHIFT-IDX + 1)
004320             TO BUY-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004330           MOVE BUY-ORD-DIRECTION(WS-MTR-STOCK-INDEX,
004340                WS-SHIFT-IDX + 1)
004350             TO BUY-ORD-DIRECTION(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004360           MOVE BUY-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX + 1)
004370             TO BUY-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004380           MOVE BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
004390                WS-SHIFT-IDX + 1)
004400             TO BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004410           MOVE BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
004420                WS-SHIFT-IDX + 1)
004430             TO BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
004440           ADD 1 TO WS-SHIFT-IDX.
004450           GO TO 2321-SHIFT-BUY-DOWN.
004460       2320-EXIT.
004470           EXIT.
004480
004490*----------------------------------------------------------------*
004500       2400-SHRINK-OR-REMOVE-ARRIVED.
004510*----------------------------------------------------------------*
004520* Rule 4 - if the arrived Order still has quantity left it stays
004530* on its own queue (and gets repriced here if it is a MKT Order,
004540* Rule 5); otherwise it is removed and the walk in 2050 ends on
004550* its next test of WS-MTS-ARRIVED-FULLY-FILLED
004560           IF WS-MTR-ARRIVED-IS-BUY
004570               COMPUTE WS-ARR-REMAINDER =
004580                   BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
004590                        WS-MTR-ARRIVED-INDEX) - WS-TXN-QUANTITY
004600               IF WS-ARR-REMAINDER > ZERO
004610                   MOVE WS-ARR-REMAINDER TO
004620                        BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
004630                             WS-MTR-ARRIVED-INDEX)
004640                   SET WS-MTS-ARRIVED-PARTIAL TO TRUE
004650                   IF BUY-ORD-IS-MKT(WS-MTR-STOCK-INDEX,
004660                        WS-MTR-ARRIVED-INDEX)
004670                       PERFORM 3000-REPRICE-ARRIVED THRU 3000-EXIT
004680                   END-IF
004690               ELSE
004700                   PERFORM 2410-REMOVE-ARRIVED-BUY THRU 2410-EXIT
004710                   SUBTRACT 1 FROM STK-BUY-COUNT(WS-MTR-STOCK-INDEX)
004720                   SET WS-MTS-ARRIVED-FULLY-FILLED TO TRUE
004730               END-IF
004740           ELSE
004750               COMPUTE WS-ARR-REMAINDER =
004760                   SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
004770                        WS-MTR-ARRIVED-INDEX) - WS-TXN-QUANTITY
004780               IF WS-ARR-REMAINDER > ZERO
004790                   MOVE WS-ARR-REMAINDER TO
004800                        SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
004810                             WS-MTR-ARRIVED-INDEX)
004820                   SET WS-MTS-ARRIVED-PARTIAL TO TRUE
004830                   IF SEL-ORD-IS-MKT(WS-MTR-STOCK-INDEX,
004840                        WS-MTR-ARRIVED-INDEX)
004850                       PERFORM 3000-REPRICE-ARRIVED THRU 3000-EXIT
004860                   END-IF
004870               ELSE
004880                   PERFORM 2420-REMOVE-ARRIVED-SELL THRU 2420-EXIT
004890                   SUBTRACT 1 FROM STK-SELL-COUNT(WS-MTR-STOCK-INDEX)
004900                   SET WS-MTS-ARRIVED-FULLY-FILLED TO TRUE
004910               END-IF
004920           END-IF.
004930       2400-EXIT.
004940           EXIT.
004950
004960*----------------------------------------------------------------*
004970       2410-REMOVE-ARRIVED-BUY.
004980*----------------------------------------------------------------*
004990* The arrived Order is fully filled - EXB0XSOD's queue tables do
005000* not offer a delete-by-index service of their own, so a plain
005010* shift-down against STK-BUY-QUEUE is done here, same technique
005020* as 2320 but starting from the arrived Order's own index; the
005030* walk ends on this pass (WS-MTS-ARRIVED-FULLY-FILLED) so leaving
005040* WS-MTR-ARRIVED-INDEX untouched costs nothing
005050           MOVE WS-MTR-ARRIVED-INDEX TO WS-SHIFT-IDX.
005060       2411-SHIFT-ARRIVED-BUY-DOWN.
005070           IF WS-SHIFT-IDX >= STK-BUY-COUNT(WS-MTR-STOCK-INDEX)
005080               GO TO 2410-EXIT
005090           END-IF.
005100           MOVE BUY-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX,
005110                WS-SHIFT-IDX + 1)
005120             TO BUY-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005130           MOVE BUY-ORD-DIRECTION(WS-MTR-STOCK-INDEX,
005140                WS-SHIFT-IDX + 1)
005150             TO BUY-ORD-DIRECTION(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005160           MOVE BUY-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX + 1)
005170             TO BUY-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005180           MOVE BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
005190                WS-SHIFT-IDX + 1)
005200             TO BUY-ORD-QUANTITY(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005210           MOVE BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
005220                WS-SHIFT-IDX + 1)
005230             TO BUY-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005240           ADD 1 TO WS-SHIFT-IDX.
005250           GO TO 2411-SHIFT-ARRIVED-BUY-DOWN.
005260       2410-EXIT.
005270           EXIT.
005280
005290*----------------------------------------------------------------*
005300       2420-REMOVE-ARRIVED-SELL.
005310*----------------------------------------------------------------*
005320* Mirror of 2410 against STK-SELL-QUEUE
005330           MOVE WS-MTR-ARRIVED-INDEX TO WS-SHIFT-IDX.
005340       2421-SHIFT-ARRIVED-SELL-DOWN.
005350           IF WS-SHIFT-IDX >= STK-SELL-COUNT(WS-MTR-STOCK-INDEX)
005360               GO TO 2420-EXIT
005370           END-IF.
005380           MOVE SEL-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX,
005390                WS-SHIFT-IDX + 1)
005400             TO SEL-ORD-TIME-STAMP(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005410           MOVE SEL-ORD-DIRECTION(WS-MTR-STOCK-INDEX,
005420                WS-SHIFT-IDX + 1)
005430             TO SEL-ORD-DIRECTION(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005440           MOVE SEL-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX + 1)
005450             TO SEL-ORD-TYPE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005460           MOVE SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX,
005470                WS-SHIFT-IDX + 1)
005480             TO SEL-ORD-QUANTITY(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005490           MOVE SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX,
005500                WS-SHIFT-IDX + 1)
005510             TO SEL-ORD-LIMIT-PRICE(WS-MTR-STOCK-INDEX, WS-SHIFT-IDX).
005520           ADD 1 TO WS-SHIFT-IDX.
005530           GO TO 2421-SHIFT-ARRIVED-SELL-DOWN.
005540       2420-EXIT.
005550           EXIT.
005560
005570*----------------------------------------------------------------*
005580       2500-POST-STOCK-PRICE.
005590*----------------------------------------------------------------*
005600* Rule 2 side effect - the Stock's PRICE follows the last
005610* Transaction made during this walk, posted through EXB0XSSM
005620           MOVE STK-SYMBOL(WS-MTR-STOCK-INDEX) TO CA-SM-SYMBOL.
005630           MOVE WS-MTS-LAST-TRADED-PRICE TO CA-SM-NEW-PRICE.
005640           MOVE WS-MTR-STOCK-INDEX TO CA-DS-STOCK-INDEX.
005650           SET CA-DS-UPDATE-PRICE TO TRUE.
005660           CALL WS-STOCK-MGR-PROG USING WS-ENGINE-COMMAREA
005670                                         WS-STOCK-COMMAREA
005680                                         WS-STOCK-BOOK.
005690       2500-EXIT.
005700           EXIT.
005710
005720*----------------------------------------------------------------*
005730       3000-REPRICE-ARRIVED.
005740*----------------------------------------------------------------*
005750* Rule 5 - hand off to EXB0XSOD's re-pricing paragraph so a
005760* surviving MKT Order always carries a current
005770* best-opposite-price (or the Stock's last price if the opposite
005780* queue just emptied out from under it)
005790           MOVE WS-MTR-STOCK-INDEX TO CA-DS-STOCK-INDEX.
005800           MOVE WS-MTR-ARRIVED-INDEX TO CA-DS-ORDER-INDEX.
005810           IF WS-MTR-ARRIVED-IS-BUY
005820               MOVE 'BUY ' TO CA-DO-DIRECTION
005830           ELSE
005840               MOVE 'SELL' TO CA-DO-DIRECTION
005850           END-IF.
005860           SET CA-DS-REPRICE-MARKET TO TRUE.
005870           CALL WS-ORDER-SVC-PROG USING WS-ENGINE-COMMAREA
005880                                         WS-STOCK-COMMAREA
005890                                         WS-STOCK-BOOK.
005900       3000-EXIT.
005910           EXIT.
005920
005930*----------------------------------------------------------------*
005940       9000-REQUEST-NOT-RECOGNISED.
005950*----------------------------------------------------------------*
005960           MOVE CA-REQUEST-ID TO EM-REQUEST-ID.
005970           MOVE ' UNKNOWN REQUEST ID RECEIVED' TO EM-DETAIL.
005980           PERFORM 9999-WRITE-ERROR-MESSAGE THRU 9999-EXIT.
005990       9000-EXIT.
006000           EXIT.
006010
006020*================================================================*
006030* Procedure to write error message to the batch job log.        *
006040*================================================================*
006050       9999-WRITE-ERROR-MESSAGE.
006060           MOVE WS-RUN-DATE TO EM-DATE.
006070           MOVE WS-RUN-TIME TO EM-TIME.
006080           DISPLAY EM-FULL-LINE UPON CONSOLE.
006090       9999-EXIT.
006100           EXIT.
